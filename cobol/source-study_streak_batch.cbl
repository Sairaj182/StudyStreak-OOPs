000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Installation:  MERIDIAN COLLEGE - ACADEMIC SUPPORT SYSTEMS
000040* Purpose:       Daily driver for the study-group streak batch.
000050*                Builds the fixed member roster, loads yesterday's
000060*                streak state, applies today's study log entries,
000070*                rewrites the state file, and evaluates whether the
000080*                group's streak grows or breaks for the day.
000090*
000100*                This program owns none of the business rules itself.
000110*                It is a traffic cop: build the roster, hand the
000120*                roster and today's raw entries to MEMBER-LOG one
000130*                member at a time, hand the whole roster to
000140*                STREAK-MANAGER for LOAD / SAVE / EVALUATE-DAY, and
000150*                report back whatever message the called program
000160*                sent home in its return-code area. If you are
000170*                looking for WHERE a rule is decided, it is almost
000180*                certainly not in this file - check STREAK-MANAGER
000190*                for anything about the count or the calendar, and
000200*                MEMBER-LOG for anything about a single member's row.
000210* Tectonics:     ./build.sh STRKBAT
000220*****************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.     STRKBAT.
000250 AUTHOR.         D. PELLETIER.
000260 INSTALLATION.   MERIDIAN COLLEGE - ACADEMIC SUPPORT SYSTEMS.
000270 DATE-WRITTEN.   1988-04-14.
000280 DATE-COMPILED.  1988-04-14.
000290 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000300*****************************************************************
000310*    MAINTENANCE LOG
000320*    ---------------
000330*    DATE        INIT  TICKET   DESCRIPTION
000340*    ----------  ----  -------  ----------------------------------
000350*    1988-04-14  DAP   ------   ORIGINAL PROGRAM - STUDY GROUP
000360*                              TRACKER PROJECT, GROUP OF THREE.
000370*                              THREE-MEMBER GROUP WAS SPUN OFF THE
000380*                              OLD MANUAL SIGN-IN SHEET IN THE MATH
000390*                              LAB AFTER THE TUTORS ASKED FOR SOME
000400*                              WAY TO SEE WHO ACTUALLY SHOWED UP.
000410*    1988-06-02  DAP   REQ4390  ADDED DUPLICATE ENTRY CHECK ON
000420*                              APPLY-TODAYS-ENTRIES PATH. A STUDENT
000430*                              WORKER RAN THE BATCH TWICE BY HAND
000440*                              AND THE STREAK COUNT WAS BUMPED
000450*                              TWICE FOR THE SAME DAY.
000460*    1989-01-19  WFH   REQ4633  CORRECTED ROSTER BUILD ORDER TO
000470*                              MATCH SIGN-UP SHEET (AYUSH, SAIRAJ,
000480*                              KALYAN). ORIGINAL ORDER WAS ALPHA
000490*                              BY LAST NAME, WHICH DID NOT MATCH
000500*                              THE PRINTED ROSTER THE LAB USES.
000510*    1991-09-30  DAP   REQ4412  STREAK-MANAGER NOW CARRIES HOURS
000520*                              AND CONCEPTS, NOT JUST LOGGED FLAG.
000530*                              LAB DIRECTOR WANTED TO SEE EFFORT,
000540*                              NOT JUST ATTENDANCE, IN THE STATE
000550*                              FILE THAT FEEDS THE MONTHLY REPORT.
000560*    1993-11-02  WFH   REQ5507  DISPLAY STREAK-BROKEN MESSAGE FROM
000570*                              STREAK-MANAGER RETURN AREA INSTEAD
000580*                              OF HARD-CODED TEXT. LETS THE MESSAGE
000590*                              NAME THE FIRST MEMBER WHO MISSED,
000600*                              WHICH THE OLD FIXED TEXT COULD NOT.
000610*    1994-06-02  WFH   REQ6031  DUPLICATE-ENTRY MESSAGE NOW COMES
000620*                              BACK FROM MEMBER-LOG RETURN AREA.
000630*                              SAME REASONING AS REQ5507 ABOVE -
000640*                              LET THE PROGRAM THAT KNOWS THE
000650*                              DETAIL WORD THE MESSAGE.
000660*    1996-08-08  RTK   REQ7788  MOVED ROSTER LAYOUT OUT TO SHARED
000670*                              COPYBOOKS FOR REUSE BY STREAK-MGR.
000680*                              BEFORE THIS CHANGE EACH PROGRAM KEPT
000690*                              ITS OWN COPY OF THE MEMBER FIELDS
000700*                              AND THEY HAD DRIFTED APART TWICE.
000710*    1999-02-08  RTK   REQ9902  Y2K REMEDIATION - SEE STREAK-MGR
000720*                              CHANGE LOG FOR CENTURY WINDOWING.
000730*                              THIS PROGRAM HAS NO DATE MATH OF ITS
000740*                              OWN SO NOTHING CHANGED HERE EXCEPT
000750*                              THIS NOTE FOR THE NEXT PERSON WHO
000760*                              GOES LOOKING FOR IT.
000770*    2001-05-21  LKO   REQ1140  MINOR - RENUMBERED PARAGRAPHS AFTER
000780*                              ADDING THE APPLY-TODAYS-ENTRIES EXIT
000790*                              CHECK FOR THE SECOND MEMBER. NO
000800*                              LOGIC CHANGE, JUST PARAGRAPH NUMBERS
000810*                              TO LEAVE ROOM FOR FUTURE INSERTS.
000820*    2004-10-13  LKO   REQ2205  DISPLAY MESSAGE AREA WIDENED TO 60
000830*                              CHARACTERS - LONGER USERNAMES.
000840*                              A TRANSFER STUDENT'S PREFERRED NAME
000850*                              DID NOT FIT THE OLD 40-CHARACTER
000860*                              MESSAGE FIELD AND TRUNCATED THE
000870*                              ERROR TEXT MID-WORD.
000880*****************************************************************
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910* SOURCE-COMPUTER AND OBJECT-COMPUTER ARE BOTH THE LAB'S SHARED
000920* IBM-4381 - THE SAME BOX THAT RUNS THE REGISTRAR EXTRACT JOBS
000930* OVERNIGHT. THIS BATCH IS SCHEDULED TO RUN AFTER THOSE FINISH.
000940 SOURCE-COMPUTER.  IBM-4381.
000950 OBJECT-COMPUTER.  IBM-4381.
000960 SPECIAL-NAMES.
000970* C01 IS CARRIED FORWARD FROM THE SHOP STANDARD HEADER EVEN THOUGH
000980* THIS PROGRAM DOES NOT PRINT A REPORT - KEEPS THE SPECIAL-NAMES
000990* PARAGRAPH LOOKING LIKE EVERY OTHER PROGRAM IN THE LAB'S LIBRARY.
001000     C01 IS TOP-OF-FORM
001010* WS-NUMERIC-CLASS IS USED DOWNSTREAM IN STREAK-MANAGER, NOT IN
001020* THIS PROGRAM DIRECTLY, BUT THE CLASS CONDITION IS DECLARED HERE
001030* BECAUSE THIS IS THE SHOP'S HABIT FOR SPECIAL-NAMES ON THE MAIN
001040* DRIVER OF A JOB STEP.
001050     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
001060* UPSI-0 IS THE OPERATOR RERUN SWITCH. SET ON THE JCL EXEC CARD
001070* WHEN THE OPERATOR NEEDS TO REPLAY TODAY'S BATCH BECAUSE OF A BAD
001080* SUBMIT (WRONG HOURS TYPED IN, ETC). NOT CURRENTLY TESTED ANYWHERE
001090* IN THIS PROGRAM - CARRIED FOR THE DAY SOMEONE WIRES IT UP TO
001100* SKIP THE DUPLICATE-ENTRY CHECK ON A DELIBERATE REPLAY.
001110     UPSI-0 IS WS-RERUN-SWITCH
001120         ON STATUS IS WS-RERUN-REQUESTED
001130         OFF STATUS IS WS-RERUN-NOT-REQUESTED.
001140 INPUT-OUTPUT SECTION.
001150*****************************************************************
001160 DATA DIVISION.
001170 WORKING-STORAGE SECTION.
001180 
001190* WS-GROUP-ROSTER-TABLE IS THE DRIVER'S OWN COPY OF THE THREE-
001200* MEMBER ROSTER. IT IS BUILT ONCE IN 1000-BUILD-ROSTER, HANDED TO
001210* STREAK-MANAGER BY REFERENCE ON EVERY CALL, AND UPDATED IN PLACE
001220* BY MEMBER-LOG THROUGH THE LS-MEMBER WORK AREA IN
001230* 2100-APPLY-ONE-ENTRY BELOW. SEE REQ7788 IN THE CHANGE LOG ABOVE
001240* FOR WHY THIS LAYOUT LIVES IN A SHARED COPYBOOK INSTEAD OF BEING
001250* TYPED OUT HERE.
001260     COPY "copybooks/working_storage/ws_group_roster.cpy".
001270 
001280* WS-TODAYS-ENTRY-TABLE HOLDS THE RAW HOURS/CONCEPTS FOR EACH OF
001290* THE THREE MEMBERS FOR TODAY'S RUN. IN THE ORIGINAL 1988 VERSION
001300* OF THIS PROGRAM THESE VALUES WERE READ FROM CARDS; THE LAB HAS
001310* NEVER MOVED THIS OFF THE HARD-CODED VALUES BUILT IN
001320* 1000-BUILD-ROSTER SINCE THE GROUP IS FIXED AT THREE NAMED
001330* STUDENTS AND THE LOG SHEET IS STILL COPIED BY HAND FROM THE
001340* PAPER SIGN-IN BOOK EACH EVENING.
001350 01  WS-TODAYS-ENTRY-TABLE.
001360     05  WS-TODAYS-ENTRY OCCURS 3 TIMES.
001370         10  WS-ENTRY-USERNAME        PIC X(20).
001380         10  WS-ENTRY-HOURS           PIC 9(02).
001390         10  WS-ENTRY-CONCEPTS        PIC 9(02).
001400         10  FILLER                   PIC X(10).
001410     05  FILLER                       PIC X(08).
001420 
001430* WS-TODAYS-ENTRY-ALT GIVES AN UNSTRUCTURED BYTE VIEW OF THE ENTRY
001440* TABLE FOR THE DAY A DUMP UTILITY OR AN INTERACTIVE DEBUG SESSION
001450* NEEDS TO DISPLAY THE RAW TABLE WITHOUT WALKING EACH SUBORDINATE
001460* FIELD ONE AT A TIME.
001470 01  WS-TODAYS-ENTRY-ALT REDEFINES WS-TODAYS-ENTRY-TABLE.
001480     05  WS-TODAYS-ENTRY-RAW OCCURS 3 TIMES PIC X(34).
001490 
001500* WS-STREAK-STATE IS THE PARAMETER AREA SHARED WITH STREAK-MANAGER
001510* ON ALL THREE OF ITS ENTRY POINTS (LOAD-STREAK-STATE,
001520* SAVE-STREAK-STATE, EVALUATE-DAY). LOAD FILLS IT FROM THE STATE
001530* FILE, SAVE WRITES IT BACK OUT, AND EVALUATE-DAY BOTH READS THE
001540* COUNT/DATE AND SETS THE RETURN-CODE/ERROR-MESSAGE PAIR BELOW.
001550 01  WS-STREAK-STATE.
001560     05  WS-STREAK-COUNT              PIC 9(05)  VALUE 0.
001570     05  WS-LAST-LOGGED-DATE.
001580         10  WS-LAST-LOGGED-YEAR      PIC 9(04).
001590         10  FILLER                   PIC X(01)  VALUE '-'.
001600         10  WS-LAST-LOGGED-MONTH     PIC 9(02).
001610         10  FILLER                   PIC X(01)  VALUE '-'.
001620         10  WS-LAST-LOGGED-DAY       PIC 9(02).
001630* WS-STREAK-RETURN-CODE IS THE SHOP'S USUAL TRUE/FALSE RETURN-CODE
001640* IDIOM (SEE MEMBER-LOG AND STREAK-MANAGER'S OWN COPY OF THE SAME
001650* PATTERN) - A SINGLE PIC 9 WITH 88-LEVELS RATHER THAN A SEPARATE
001660* EXCEPTION-CLASS OBJECT. REQ5507 BELOW IS WHY THIS FIELD EXISTS
001670* AT ALL; BEFORE THAT TICKET THE BROKEN-STREAK MESSAGE WAS JUST
001680* HARD-CODED TEXT IN THIS PROGRAM.
001690     05  WS-STREAK-RETURN-CODE        PIC 9      VALUE 0.
001700         88  WS-STREAK-RETURN-CODE-OK         VALUE 0.
001710         88  WS-STREAK-RETURN-CODE-BROKEN     VALUE 1.
001720     05  WS-STREAK-ERROR-MESSAGE      PIC X(60)  VALUE SPACES.
001730     05  FILLER                       PIC X(09)  VALUE SPACES.
001740 
001750* WS-MEMBER-RETURN-CODE/WS-MEMBER-ERROR-MESSAGE ARE THE SAME IDIOM
001760* AS WS-STREAK-RETURN-CODE ABOVE BUT FOR THE MEMBER-LOG CALL IN
001770* 2100-APPLY-ONE-ENTRY. SEE REQ6031 IN THE CHANGE LOG - THE
001780* DUPLICATE-ENTRY WORDING USED TO BE HARD-CODED HERE TOO.
001790 01  WS-MEMBER-RETURN-CODE            PIC 9      VALUE 0.
001800     88  WS-MEMBER-RETURN-CODE-OK             VALUE 0.
001810     88  WS-MEMBER-RETURN-CODE-DUPLICATE      VALUE 1.
001820 
001830 01  WS-MEMBER-ERROR-MESSAGE          PIC X(60)  VALUE SPACES.
001840 
001850* WS-BATCH-OUTCOME-SW IS THIS PROGRAM'S OWN OUTCOME FLAG, SEPARATE
001860* FROM THE TWO RETURN CODES ABOVE, SINCE EITHER A MEMBER-LOG
001870* DUPLICATE OR A STREAK-MANAGER BROKEN-STREAK CONDITION SENDS THE
001880* MAIN LINE DOWN THE SAME ERROR-AND-STOP PATH.
001890 01  WS-BATCH-OUTCOME-SW              PIC 9      VALUE 0.
001900     88  WS-BATCH-OUTCOME-OK                  VALUE 0.
001910     88  WS-BATCH-OUTCOME-ERROR               VALUE 1.
001920 
001930* WS-BATCH-OUTCOME-ALPHA IS AN ALTERNATE ALPHANUMERIC VIEW OF THE
001940* OUTCOME SWITCH, CARRIED FOR THE SAME REASON STREAK-MANAGER KEEPS
001950* A NUMERIC/ALPHA REDEFINES PAIR ON ITS OWN SWITCH FIELDS - LETS A
001960* DUMP OR A ONE-OFF DISPLAY STATEMENT SHOW THE RAW BYTE WITHOUT
001970* TRIPPING A CLASS CHECK ON A PIC 9 ITEM.
001980 01  WS-BATCH-OUTCOME-ALPHA REDEFINES WS-BATCH-OUTCOME-SW
001990                             PIC X(01).
002000 
002010* WS-DISPLAY-MESSAGE-AREA IS WHERE EITHER THE MEMBER-LOG OR THE
002020* STREAK-MANAGER ERROR TEXT LANDS BEFORE THE ONE DISPLAY STATEMENT
002030* IN 9000-DISPLAY-ERROR-AND-STOP. SEE REQ2205 IN THE CHANGE LOG -
002040* THIS FIELD WAS WIDENED ONCE ALREADY FOR A LONG USERNAME.
002050 01  WS-DISPLAY-MESSAGE-AREA.
002060     05  WS-DISPLAY-MESSAGE-TEXT      PIC X(60)  VALUE SPACES.
002070     05  FILLER                       PIC X(20)  VALUE SPACES.
002080 
002090* WS-DISPLAY-MESSAGE-SPLIT REDEFINES THE MESSAGE AREA INTO A SHORT
002100* PREFIX AND A LONGER BODY. NOT REFERENCED BY ANY PARAGRAPH TODAY -
002110* CARRIED OVER FROM AN EARLIER DRAFT OF REQ2205 THAT PLANNED TO
002120* TAG EACH MESSAGE WITH A SHORT CODE ("DUP-", "BRK-") BEFORE THE
002130* TEXT. THE TAGGING IDEA WAS DROPPED BUT THE REDEFINES WAS LEFT IN
002140* PLACE RATHER THAN RIPPING OUT A HARMLESS DECLARATION.
002150 01  WS-DISPLAY-MESSAGE-SPLIT REDEFINES WS-DISPLAY-MESSAGE-AREA.
002160     05  WS-DISPLAY-MESSAGE-PREFIX    PIC X(10).
002170     05  WS-DISPLAY-MESSAGE-BODY      PIC X(70).
002180 
002190* WS-ENTRY-IDX IS THE VARYING SUBSCRIPT FOR THE ENTRY-APPLICATION
002200* LOOP BELOW. DECLARED COMP LIKE EVERY OTHER LOOP CONTROL AND
002210* COUNTER FIELD IN THE LAB'S PROGRAMS - A DISPLAY SUBSCRIPT ON A
002220* THREE-ITERATION LOOP WOULD STILL WORK BUT WOULD NOT MATCH SHOP
002230* STYLE.
002240 01  WS-ENTRY-IDX                     PIC 9(02)  COMP VALUE 0.
002250 
002260 LOCAL-STORAGE SECTION.
002270 
002280* LS-MEMBER IS THE SINGLE-MEMBER WORK AREA PASSED BY REFERENCE TO
002290* MEMBER-LOG'S LOG-STUDY ENTRY IN 2100-APPLY-ONE-ENTRY. LOCAL-
002300* STORAGE RATHER THAN WORKING-STORAGE SO THAT A FUTURE RE-ENTRANT
002310* CALL OF THIS DRIVER (E.G. FROM A TEST HARNESS RUNNING SEVERAL
002320* GROUPS IN ONE JOB STEP) WOULD GET ITS OWN COPY EACH TIME - SEE
002330* THE SAME REASONING IN MEMBER-LOG'S OWN LOCAL-STORAGE SECTION.
002340     COPY "copybooks/local_storage/ls_member.cpy".
002350 
002360*****************************************************************
002370 PROCEDURE DIVISION.
002380 
002390* 0000-MAIN-LINE IS THE ONLY PARAGRAPH PERFORMED FROM OUTSIDE
002400* ITSELF - EVERYTHING ELSE IN THIS PROGRAM IS REACHED EITHER BY A
002410* PERFORM ... THRU FROM HERE OR BY A GO TO FROM ONE OF THE TWO
002420* END-OF-JOB PARAGRAPHS BELOW. READ THIS PARAGRAPH TOP TO BOTTOM
002430* TO SEE THE WHOLE SHAPE OF A BATCH RUN: BUILD ROSTER, LOAD STATE,
002440* APPLY ENTRIES, SAVE STATE, EVALUATE THE DAY, REPORT OUT.
002450 0000-MAIN-LINE.
002460     DISPLAY SPACES.
002470     DISPLAY "MERIDIAN COLLEGE - STUDY GROUP STREAK BATCH".
002480     DISPLAY "--------------------------------------------".
002490 
002500* STEP 1 - BUILD THE FIXED THREE-MEMBER ROSTER AND TODAY'S RAW
002510* HOURS/CONCEPTS ENTRIES. SEE REQ4633 ABOVE FOR WHY THE ROSTER
002520* MUST BUILD IN THIS EXACT ORDER.
002530     PERFORM 1000-BUILD-ROSTER
002540         THRU 1000-BUILD-ROSTER-EXIT.
002550 
002560* STEP 2 - ASK STREAK-MANAGER TO LOAD YESTERDAY'S STATE OFF THE
002570* STATE FILE INTO WS-GROUP-ROSTER-TABLE AND WS-STREAK-STATE. IF
002580* THE STATE FILE DOES NOT EXIST (FIRST RUN EVER, OR A PURPOSELY
002590* WIPED STATE FILE FOR A NEW TERM) STREAK-MANAGER BUILDS A DEFAULT
002600* STATE ITSELF - THIS PROGRAM DOES NOT NEED TO KNOW OR CARE WHICH
002610* CASE HAPPENED.
002620     CALL "LOAD-STREAK-STATE" USING WS-GROUP-ROSTER-TABLE
002630                                    WS-STREAK-STATE
002640     END-CALL.
002650 
002660* STEP 3 - APPLY TODAY'S THREE HAND-KEYED ENTRIES ONE MEMBER AT A
002670* TIME. THIS CAN STOP THE WHOLE RUN EARLY (SEE
002680* 2000-APPLY-TODAYS-ENTRIES BELOW) IF MEMBER-LOG REPORTS A
002690* DUPLICATE ENTRY FOR SOMEONE - REQ4390 IN THE CHANGE LOG.
002700     PERFORM 2000-APPLY-TODAYS-ENTRIES
002710         THRU 2000-APPLY-TODAYS-ENTRIES-EXIT.
002720 
002730* IF THE ENTRY LOOP ABOVE ALREADY FLAGGED AN ERROR (DUPLICATE
002740* ENTRY), SKIP THE SAVE AND THE EVALUATE-DAY CALL ENTIRELY AND GO
002750* STRAIGHT TO THE ERROR PATH - THERE IS NOTHING GOOD TO SAVE.
002760     IF WS-BATCH-OUTCOME-ERROR
002770         GO TO 9000-DISPLAY-ERROR-AND-STOP.
002780 
002790* STEP 4 - WRITE THE UPDATED ROSTER AND STREAK STATE BACK OUT TO
002800* THE STATE FILE BEFORE EVALUATING THE DAY, SO THAT AN ABEND
002810* BETWEEN HERE AND THE EVALUATE-DAY CALL STILL LEAVES TODAY'S
002820* HOURS AND CONCEPTS ON DISK FOR TOMORROW'S RERUN TO PICK UP.
002830     CALL "SAVE-STREAK-STATE" USING WS-GROUP-ROSTER-TABLE
002840                                    WS-STREAK-STATE
002850     END-CALL.
002860 
002870* STEP 5 - ASK STREAK-MANAGER WHETHER EVERY MEMBER LOGGED TODAY.
002880* THIS CALL BOTH DECIDES THE OUTCOME AND, ON THE ALL-LOGGED PATH,
002890* CLEARS EACH MEMBER'S FLAG AND RE-SAVES THE STATE FILE SO
002900* TOMORROW STARTS FROM A CLEAN SLATE - SEE STREAK-MANAGER'S OWN
002910* CHANGE LOG FOR THE FULL EVALUATE-DAY RULE.
002920     CALL "EVALUATE-DAY" USING WS-GROUP-ROSTER-TABLE
002930                               WS-STREAK-STATE
002940     END-CALL.
002950 
002960* IF THE STREAK BROKE TODAY, STREAK-MANAGER HAS ALREADY BUILT THE
002970* NAMED-OFFENDER MESSAGE FOR US IN WS-STREAK-ERROR-MESSAGE - REQ5507
002980* IN THE CHANGE LOG. JUST STAGE IT AND FALL THROUGH TO THE SAME
002990* ERROR PATH THE DUPLICATE-ENTRY CHECK USES ABOVE.
003000     IF WS-STREAK-RETURN-CODE-BROKEN
003010         MOVE WS-STREAK-ERROR-MESSAGE TO WS-DISPLAY-MESSAGE-TEXT
003020         SET WS-BATCH-OUTCOME-ERROR TO TRUE
003030         GO TO 9000-DISPLAY-ERROR-AND-STOP.
003040 
003050     GO TO 9900-END-RUN.
003060 
003070* 9000-DISPLAY-ERROR-AND-STOP IS THE SINGLE EXIT DOOR FOR BOTH
003080* KINDS OF BUSINESS-LEVEL FAILURE THIS PROGRAM KNOWS ABOUT - A
003090* DUPLICATE STUDY-LOG ENTRY OR A BROKEN STREAK. EITHER WAY THE
003100* MESSAGE TEXT HAS ALREADY BEEN STAGED INTO
003110* WS-DISPLAY-MESSAGE-TEXT BEFORE CONTROL ARRIVES HERE.
003120 9000-DISPLAY-ERROR-AND-STOP.
003130     DISPLAY WS-DISPLAY-MESSAGE-TEXT.
003140     GO TO 9900-END-RUN.
003150 
003160* 9900-END-RUN IS THE ONLY STOP RUN IN THE PROGRAM, REACHED FROM
003170* EITHER THE NORMAL PATH OR THE ERROR PATH ABOVE, SO THAT A FUTURE
003180* SITE-STANDARD ABEND CODE OR RETURN-CODE MOVE HAS ONE PLACE TO GO.
003190 9900-END-RUN.
003200     STOP RUN.
003210 
003220*****************************************************************
003230*    1989-01-19  WFH  REQ4633 - ROSTER BUILT IN SIGN-UP ORDER.
003240*    THE LAB'S PAPER SIGN-UP SHEET LISTS AYUSH, SAIRAJ, THEN
003250*    KALYAN, AND THE MONTHLY PRINTOUT THE TUTORS READ FROM IS
003260*    EXPECTED TO MATCH THAT ORDER. DO NOT "CLEAN UP" THIS ORDER TO
003270*    ALPHABETICAL WITHOUT CHECKING WITH THE LAB DIRECTOR FIRST -
003280*    THIS HAS BEEN ASKED FOR AND REVERTED ONCE ALREADY.
003290*****************************************************************
003300 1000-BUILD-ROSTER.
003310 
003320* BUILD THE THREE ROSTER ENTRIES IN SIGN-UP ORDER. USERNAME IS THE
003330* ONLY FIELD MEMBER-LOG USES TO MATCH A TODAY'S-ENTRY ROW BACK TO
003340* A ROSTER ROW, SO THE SPELLING HERE MUST MATCH
003350* WS-ENTRY-USERNAME BELOW EXACTLY.
003360     MOVE "AYUSH"  TO WS-MEMBER-USERNAME(1).
003370     MOVE "SAIRAJ" TO WS-MEMBER-USERNAME(2).
003380     MOVE "KALYAN" TO WS-MEMBER-USERNAME(3).
003390 
003400* EVERY MEMBER STARTS TODAY'S RUN NOT-LOGGED, REGARDLESS OF
003410* WHATEVER FLAG VALUE STREAK-MANAGER LOADS FOR THEM A FEW
003420* PARAGRAPHS FROM NOW IN 0000-MAIN-LINE'S CALL TO
003430* LOAD-STREAK-STATE. THE LOADED FLAG ONLY MATTERS UNTIL
003440* MEMBER-LOG OVERWRITES IT DURING 2100-APPLY-ONE-ENTRY BELOW.
003450     SET WS-MEMBER-NOT-LOGGED(1) TO TRUE.
003460     SET WS-MEMBER-NOT-LOGGED(2) TO TRUE.
003470     SET WS-MEMBER-NOT-LOGGED(3) TO TRUE.
003480 
003490* ZERO OUT TODAY'S HOURS/CONCEPTS ON THE ROSTER COPY BEFORE
003500* LOAD-STREAK-STATE HAS A CHANCE TO OVERWRITE THEM FROM
003510* YESTERDAY'S STATE FILE - LOAD-STREAK-STATE ALWAYS WINS THIS
003520* RACE SINCE IT RUNS AFTER THIS PARAGRAPH, BUT ZEROING HERE KEEPS
003530* THIS TABLE SENSIBLE EVEN IF SOMEONE CALLS THIS PARAGRAPH ALONE
003540* FROM A TEST DRIVER SOMEDAY.
003550     MOVE ZERO TO WS-MEMBER-TODAYS-HOURS(1)
003560                  WS-MEMBER-TODAYS-CONCEPTS(1)
003570                  WS-MEMBER-TODAYS-HOURS(2)
003580                  WS-MEMBER-TODAYS-CONCEPTS(2)
003590                  WS-MEMBER-TODAYS-HOURS(3)
003600                  WS-MEMBER-TODAYS-CONCEPTS(3).
003610 
003620* TODAY'S RAW HOURS/CONCEPTS ENTRIES. IN A LATER TERM THESE THREE
003630* BLOCKS MAY BE REPLACED BY A SMALL CARD/EXTRACT READ, BUT AS OF
003640* THIS WRITING THE GROUP IS STILL EXACTLY THESE THREE STUDENTS AND
003650* THE VALUES ARE STILL HAND-COPIED FROM THE PAPER SIGN-IN SHEET
003660* BY THE LAB ASSISTANT EACH EVENING BEFORE THE BATCH RUNS.
003670     MOVE "AYUSH"  TO WS-ENTRY-USERNAME(1).
003680     MOVE 2        TO WS-ENTRY-HOURS(1).
003690     MOVE 3        TO WS-ENTRY-CONCEPTS(1).
003700 
003710     MOVE "SAIRAJ" TO WS-ENTRY-USERNAME(2).
003720     MOVE 1        TO WS-ENTRY-HOURS(2).
003730     MOVE 2        TO WS-ENTRY-CONCEPTS(2).
003740 
003750     MOVE "KALYAN" TO WS-ENTRY-USERNAME(3).
003760     MOVE 2        TO WS-ENTRY-HOURS(3).
003770     MOVE 4        TO WS-ENTRY-CONCEPTS(3).
003780 
003790 1000-BUILD-ROSTER-EXIT.
003800     EXIT.
003810 
003820*****************************************************************
003830*    1988-06-02  DAP  REQ4390 - STOP AT FIRST DUPLICATE ENTRY.
003840*    2001-05-21  LKO  REQ1140 - RENUMBERED, EXIT CHECK ADDED.
003850*    THIS PARAGRAPH DRIVES THE PER-MEMBER LOOP THAT HANDS EACH OF
003860*    TODAY'S THREE ENTRIES TO MEMBER-LOG. THE LOOP STOPS EARLY -
003870*    BEFORE ALL THREE MEMBERS ARE PROCESSED - THE MOMENT
003880*    MEMBER-LOG REPORTS A DUPLICATE, SO THAT A BAD RERUN CANNOT
003890*    PARTIALLY DOUBLE-COUNT ONE MEMBER WHILE LEAVING THE OTHERS
003900*    ALONE.
003910*****************************************************************
003920 2000-APPLY-TODAYS-ENTRIES.
003930 
003940     PERFORM 2100-APPLY-ONE-ENTRY
003950         THRU 2100-APPLY-ONE-ENTRY-EXIT
003960         VARYING WS-ENTRY-IDX FROM 1 BY 1
003970         UNTIL WS-ENTRY-IDX > WS-ROSTER-MEMBER-COUNT
003980            OR WS-BATCH-OUTCOME-ERROR.
003990 
004000 2000-APPLY-TODAYS-ENTRIES-EXIT.
004010     EXIT.
004020 
004030* 2100-APPLY-ONE-ENTRY HANDLES EXACTLY ONE ROSTER MEMBER PER CALL.
004040* IT COPIES THAT MEMBER'S CURRENT ROSTER ROW INTO THE LOCAL-STORAGE
004050* WORK AREA, CALLS MEMBER-LOG TO APPLY TODAY'S HOURS/CONCEPTS AND
004060* SET THE LOGGED FLAG, THEN EITHER REPORTS THE DUPLICATE-ENTRY
004070* MESSAGE BACK UP OR COPIES THE UPDATED WORK AREA BACK INTO THE
004080* ROSTER TABLE FOR STREAK-MANAGER TO PICK UP LATER.
004090 2100-APPLY-ONE-ENTRY.
004100 
004110* STAGE THE CURRENT ROSTER ROW INTO THE LOCAL-STORAGE MEMBER WORK
004120* AREA. MEMBER-LOG ONLY EVER SEES ONE MEMBER AT A TIME THROUGH
004130* LS-MEMBER - IT HAS NO IDEA THIS IS A THREE-MEMBER TABLE, WHICH
004140* IS DELIBERATE (SEE MEMBER-LOG'S OWN HEADER COMMENTS).
004150     MOVE WS-MEMBER-USERNAME(WS-ENTRY-IDX)
004160         TO LS-MEMBER-USERNAME.
004170     MOVE WS-MEMBER-HAS-LOGGED-SW(WS-ENTRY-IDX)
004180         TO LS-MEMBER-HAS-LOGGED-SW.
004190     MOVE WS-MEMBER-TODAYS-HOURS(WS-ENTRY-IDX)
004200         TO LS-MEMBER-TODAYS-HOURS.
004210     MOVE WS-MEMBER-TODAYS-CONCEPTS(WS-ENTRY-IDX)
004220         TO LS-MEMBER-TODAYS-CONCEPTS.
004230 
004240* HAND THE WORK AREA AND TODAY'S RAW HOURS/CONCEPTS OFF TO
004250* MEMBER-LOG'S LOG-STUDY ENTRY. MEMBER-LOG OWNS THE DUPLICATE-ENTRY
004260* RULE AND THE FLAG-SETTING RULE - THIS PARAGRAPH ONLY MOVES BYTES
004270* AROUND AND CHECKS THE RETURN CODE THAT COMES BACK.
004280     CALL "LOG-STUDY" USING LS-MEMBER
004290                            WS-ENTRY-HOURS(WS-ENTRY-IDX)
004300                            WS-ENTRY-CONCEPTS(WS-ENTRY-IDX)
004310                            WS-MEMBER-RETURN-CODE
004320                            WS-MEMBER-ERROR-MESSAGE
004330     END-CALL.
004340 
004350* ON A DUPLICATE, STAGE MEMBER-LOG'S OWN WORDING OF THE ERROR AND
004360* LEAVE THE LOOP EARLY WITHOUT COPYING LS-MEMBER BACK TO THE
004370* ROSTER - THE ROSTER ROW FOR THIS MEMBER STAYS EXACTLY AS IT WAS
004380* BEFORE THIS PARAGRAPH RAN.
004390     IF WS-MEMBER-RETURN-CODE-DUPLICATE
004400         MOVE WS-MEMBER-ERROR-MESSAGE TO WS-DISPLAY-MESSAGE-TEXT
004410         SET WS-BATCH-OUTCOME-ERROR TO TRUE
004420         GO TO 2100-APPLY-ONE-ENTRY-EXIT.
004430 
004440* NO DUPLICATE - COPY THE UPDATED WORK AREA BACK INTO THE ROSTER
004450* TABLE SO STREAK-MANAGER'S LATER SAVE-STREAK-STATE AND
004460* EVALUATE-DAY CALLS SEE TODAY'S FLAG AND HOURS/CONCEPTS.
004470     MOVE LS-MEMBER-USERNAME
004480         TO WS-MEMBER-USERNAME(WS-ENTRY-IDX).
004490     MOVE LS-MEMBER-HAS-LOGGED-SW
004500         TO WS-MEMBER-HAS-LOGGED-SW(WS-ENTRY-IDX).
004510     MOVE LS-MEMBER-TODAYS-HOURS
004520         TO WS-MEMBER-TODAYS-HOURS(WS-ENTRY-IDX).
004530     MOVE LS-MEMBER-TODAYS-CONCEPTS
004540         TO WS-MEMBER-TODAYS-CONCEPTS(WS-ENTRY-IDX).
004550 
004560 2100-APPLY-ONE-ENTRY-EXIT.
004570     EXIT.
004580 
004590 END PROGRAM STRKBAT.
