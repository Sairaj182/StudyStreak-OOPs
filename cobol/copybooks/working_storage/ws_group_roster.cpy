000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Create Date:   1988-04-11
000040* Last Modified: 1999-02-08
000050* Purpose:       Working-storage layout of the study-group roster
000060*                table.  One entry per group member, carrying the
000070*                member's log status for the day being processed.
000080* Tectonics:     COPY "copybooks/working_storage/ws_group_roster.cpy".
000090*****************************************************************
000100*    MAINTENANCE LOG
000110*    ---------------
000120*    1988-04-11  DAP  ORIGINAL COPYBOOK - STUDY GROUP TRACKER PROJ.
000130*    1991-09-30  DAP  REQ 4412 - ADDED TODAYS-HOURS/CONCEPTS FIELDS.
000140*    1999-02-08  RTK  Y2K REQ 9902 - PADDED FILLER, NO DATE FIELDS
000150*                     CARRIED IN THIS COPYBOOK - SEE STREAK STATE.
000160*****************************************************************
000170 01  WS-GROUP-ROSTER-TABLE.
000180     05  WS-ROSTER-MEMBER-COUNT      PIC 9(04)   COMP VALUE 3.
000190     05  WS-ROSTER-MEMBER OCCURS 3 TIMES
000200                          INDEXED BY WS-ROSTER-IDX.
000210         10  WS-MEMBER-USERNAME      PIC X(20)   VALUE SPACES.
000220         10  WS-MEMBER-HAS-LOGGED-SW PIC X(01)   VALUE 'N'.
000230             88  WS-MEMBER-HAS-LOGGED        VALUE 'Y'.
000240             88  WS-MEMBER-NOT-LOGGED        VALUE 'N'.
000250         10  WS-MEMBER-TODAYS-HOURS   PIC 9(02)  VALUE 0.
000260         10  WS-MEMBER-TODAYS-CONCEPTS PIC 9(02) VALUE 0.
000270         10  FILLER                   PIC X(10)  VALUE SPACES.
000280     05  FILLER                       PIC X(08)  VALUE SPACES.
