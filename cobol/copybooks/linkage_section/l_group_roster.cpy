000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Create Date:   1988-04-11
000040* Last Modified: 1999-02-08
000050* Purpose:       Linkage-section mirror of the working-storage
000060*                group roster table, for passing the roster by
000070*                reference into STREAK-MANAGER's entry points.
000080* Tectonics:     COPY "copybooks/linkage_section/l_group_roster.cpy".
000090*****************************************************************
000100*    MAINTENANCE LOG
000110*    ---------------
000120*    1988-04-11  DAP  ORIGINAL COPYBOOK - STUDY GROUP TRACKER PROJ.
000130*    1991-09-30  DAP  REQ 4412 - ADDED TODAYS-HOURS/CONCEPTS FIELDS.
000140*    1999-02-08  RTK  Y2K REQ 9902 - KEPT IN STEP WITH WS COPYBOOK.
000150*****************************************************************
000160 01  L-GROUP-ROSTER-TABLE.
000170     05  L-ROSTER-MEMBER-COUNT       PIC 9(04)   COMP.
000180     05  L-ROSTER-MEMBER OCCURS 3 TIMES
000190                         INDEXED BY L-ROSTER-IDX.
000200         10  L-MEMBER-USERNAME       PIC X(20).
000210         10  L-MEMBER-HAS-LOGGED-SW  PIC X(01).
000220             88  L-MEMBER-HAS-LOGGED         VALUE 'Y'.
000230             88  L-MEMBER-NOT-LOGGED         VALUE 'N'.
000240         10  L-MEMBER-TODAYS-HOURS    PIC 9(02).
000250         10  L-MEMBER-TODAYS-CONCEPTS PIC 9(02).
000260         10  FILLER                   PIC X(10).
000270     05  FILLER                       PIC X(08).
