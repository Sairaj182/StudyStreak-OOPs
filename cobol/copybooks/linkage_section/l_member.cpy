000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Create Date:   1988-04-11
000040* Last Modified: 1994-06-02
000050* Purpose:       Linkage-section record for one group member,
000060*                passed to MEMBER-LOG's entry points (LOG-STUDY,
000070*                RESET-DAY, SET-HAS-LOGGED) plus that program's
000080*                return-code and error-message fields.
000090* Tectonics:     COPY "copybooks/linkage_section/l_member.cpy".
000100*****************************************************************
000110*    MAINTENANCE LOG
000120*    ---------------
000130*    1988-04-11  DAP  ORIGINAL COPYBOOK - STUDY GROUP TRACKER PROJ.
000140*    1994-06-02  WFH  REQ 6031 - RETURN CODE / MESSAGE ITEMS ADDED
000150*                     TO SUPPORT DUPLICATE-ENTRY REPORTING.
000160*****************************************************************
000170 01  L-MEMBER.
000180     05  L-MEMBER-USERNAME            PIC X(20).
000190     05  L-MEMBER-HAS-LOGGED-SW       PIC X(01).
000200         88  L-MEMBER-HAS-LOGGED              VALUE 'Y'.
000210         88  L-MEMBER-NOT-LOGGED              VALUE 'N'.
000220     05  L-MEMBER-TODAYS-HOURS        PIC 9(02).
000230     05  L-MEMBER-TODAYS-CONCEPTS     PIC 9(02).
000240     05  FILLER                       PIC X(10).
000250 
000260 01  L-MEMBER-RETURN-CODE             PIC 9.
000270     88  L-MEMBER-RETURN-CODE-OK              VALUE 0.
000280     88  L-MEMBER-RETURN-CODE-DUPLICATE       VALUE 1.
000290 
000300 01  L-MEMBER-ERROR-MESSAGE           PIC X(60).
