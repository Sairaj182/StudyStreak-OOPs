000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Create Date:   1988-04-14
000040* Last Modified: 1999-02-08
000050* Purpose:       Linkage-section record carrying the persistent
000060*                streak count and last-evaluated date between the
000070*                batch driver and STREAK-MANAGER's LOAD-STREAK-
000080*                STATE, SAVE-STREAK-STATE and EVALUATE-DAY entries.
000090* Tectonics:     COPY "copybooks/linkage_section/l_streak_state.cpy".
000100*****************************************************************
000110*    MAINTENANCE LOG
000120*    ---------------
000130*    1988-04-14  DAP  ORIGINAL COPYBOOK - STUDY GROUP TRACKER PROJ.
000140*    1993-11-02  WFH  REQ 5507 - ADDED RETURN CODE / ERROR MESSAGE
000150*                     FOR STREAK-BROKEN REPORTING TO THE DRIVER.
000160*    1999-02-08  RTK  Y2K REQ 9902 - EXPANDED DATE TO 4-DIGIT YEAR.
000170*****************************************************************
000180 01  L-STREAK-STATE.
000190     05  L-STREAK-COUNT               PIC 9(05).
000200     05  L-LAST-LOGGED-DATE.
000210         10  L-LAST-LOGGED-YEAR       PIC 9(04).
000220         10  FILLER                   PIC X(01).
000230         10  L-LAST-LOGGED-MONTH      PIC 9(02).
000240         10  FILLER                   PIC X(01).
000250         10  L-LAST-LOGGED-DAY        PIC 9(02).
000260     05  L-STREAK-RETURN-CODE         PIC 9.
000270         88  L-STREAK-RETURN-CODE-OK          VALUE 0.
000280         88  L-STREAK-RETURN-CODE-BROKEN      VALUE 1.
000290     05  L-STREAK-ERROR-MESSAGE       PIC X(60).
000300     05  FILLER                       PIC X(09).
