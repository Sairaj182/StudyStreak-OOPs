000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Create Date:   1988-04-11
000040* Last Modified: 1994-06-02
000050* Purpose:       Local-storage work area holding one group
000060*                member's daily log state, used by the batch
000070*                driver while staging a member for LOG-STUDY.
000080* Tectonics:     COPY "copybooks/local_storage/ls_member.cpy".
000090*****************************************************************
000100*    MAINTENANCE LOG
000110*    ---------------
000120*    1988-04-11  DAP  ORIGINAL COPYBOOK - STUDY GROUP TRACKER PROJ.
000130*    1994-06-02  WFH  REQ 6031 - RETURN CODE ITEM ADDED FOR MEMBER
000140*                     LOOKUP RESULT REPORTING TO CALLING PROGRAM.
000150*****************************************************************
000160 01  LS-MEMBER.
000170     05  LS-MEMBER-USERNAME           PIC X(20)  VALUE SPACES.
000180     05  LS-MEMBER-HAS-LOGGED-SW      PIC X(01)  VALUE 'N'.
000190         88  LS-MEMBER-HAS-LOGGED             VALUE 'Y'.
000200         88  LS-MEMBER-NOT-LOGGED             VALUE 'N'.
000210     05  LS-MEMBER-TODAYS-HOURS       PIC 9(02)  VALUE 0.
000220     05  LS-MEMBER-TODAYS-CONCEPTS    PIC 9(02)  VALUE 0.
000230     05  FILLER                       PIC X(10)  VALUE SPACES.
000240 
000250 01  LS-MEMBER-LOOKUP-RETURN-CODE     PIC 9      VALUE 0.
000260     88  LS-MEMBER-LOOKUP-FOUND               VALUE 1.
000270     88  LS-MEMBER-LOOKUP-NOT-FOUND           VALUE 0.
