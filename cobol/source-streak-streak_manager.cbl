000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Installation:  MERIDIAN COLLEGE - ACADEMIC SUPPORT SYSTEMS
000040* Purpose:       Keeper of the group's persistent streak state.
000050*                Multi-entry subprogram - do not fall into the
000060*                main paragraph, call LOAD-STREAK-STATE,
000070*                SAVE-STREAK-STATE or EVALUATE-DAY directly.
000080*
000090*                This program owns the STATE FILE (STRKFILE) and the
000100*                loop over the roster table.  It does NOT decide what
000110*                happens to a single member's row - that is
000120*                MEMBER-LOG's job.  Wherever this program used to
000130*                carry its own copy of the member reset/override
000140*                logic, that copy has been retired in favor of a
000150*                CALL into MEMBER-LOG, so the rule lives in exactly
000160*                one place.  See the 2013-11-04 log entry below.
000170* Tectonics:     ./build.sh STRKMGR
000180*****************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     STRKMGR.
000210 AUTHOR.         D. PELLETIER.
000220 INSTALLATION.   MERIDIAN COLLEGE - ACADEMIC SUPPORT SYSTEMS.
000230 DATE-WRITTEN.   1988-04-14.
000240 DATE-COMPILED.  1988-04-14.
000250 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000260*****************************************************************
000270*    MAINTENANCE LOG
000280*    ---------------
000290*    DATE        INIT  TICKET   DESCRIPTION
000300*    ----------  ----  -------  ----------------------------------
000310*    1988-04-14  DAP   ------   ORIGINAL PROGRAM - STUDY GROUP
000320*                              TRACKER PROJECT, STATE FILE KEEPER.
000330*                              WRITTEN AS ITS OWN SUBPROGRAM SO THE
000340*                              DRIVER NEVER TOUCHES STRKFILE DIRECTLY
000350*                              AND SO THE FILE FORMAT CAN CHANGE
000360*                              WITHOUT TOUCHING THE DRIVER.
000370*    1988-09-07  DAP   REQ4401  ADDED OPTIONAL FILE HANDLING SO
000380*                              FIRST RUN OF THE SEMESTER DOES NOT
000390*                              ABEND WHEN STRKFILE IS ABSENT.  BEFORE
000400*                              THIS FIX THE VERY FIRST BATCH RUN OF
000410*                              EVERY FALL SEMESTER REQUIRED SOMEONE
000420*                              TO HAND-CREATE AN EMPTY STRKFILE FIRST.
000430*    1991-09-30  DAP   REQ4412  STATE FILE NOW CARRIES HOURS AND
000440*                              CONCEPTS VIA THE ROSTER TABLE, NOT
000450*                              JUST THE LOGGED FLAG - TUTORING OFFICE
000460*                              WANTS WEEKLY TOTALS ON THE MEMBER LINE.
000470*    1993-11-02  WFH   REQ5507  EVALUATE-DAY NOW REPORTS THE
000480*                              OFFENDING MEMBER AND RE-SAVES STATE
000490*                              BEFORE RETURNING ON A BROKEN STREAK.
000500*                              PRIOR TO THIS FIX THE OPERATOR HAD TO
000510*                              READ THE RETURN CODE AND GUESS WHICH
000520*                              OF THE THREE MEMBERS DID NOT LOG.
000530*    1996-08-08  RTK   REQ7788  ROSTER LAYOUT MOVED TO SHARED
000540*                              COPYBOOKS - DRIVER PASSES IT IN, THIS
000550*                              PROGRAM NO LONGER OWNS A PRIVATE COPY
000560*                              OF THE MEMBER RECORD SHAPE.
000570*    1998-12-03  RTK   REQ9850  PARSE TOLERANCE ADDED - BAD OR
000580*                              MISSING '=' ON LINE 1/2 NO LONGER
000590*                              ABENDS THE BATCH, DEFAULTS APPLIED.
000600*    1999-02-08  RTK   REQ9902  Y2K REMEDIATION - LAST-LOGGED-DATE
000610*                              CENTURY WINDOW ADDED (YY < 50 = 20,
000620*                              ELSE 19) FOR ACCEPT FROM DATE.  RAN
000630*                              THIS CHANGE AGAINST TEST DATES IN BOTH
000640*                              1999 AND 2001 BEFORE SIGN-OFF.
000650*    2002-07-16  LKO   REQ1855  MEMBER LINE PARSE NOW SKIPS LINES
000660*                              WITHOUT EXACTLY ONE COLON INSTEAD
000670*                              OF TREATING THEM AS UNKNOWN MEMBERS.
000680*    2005-03-01  LKO   REQ2401  FULL REWRITE OF SAVE - NO PARTIAL
000690*                              FILE LEFT BEHIND ON A MID-SAVE ERROR.
000700*                              OPEN OUTPUT TRUNCATES THE OLD FILE
000710*                              BEFORE THE FIRST LINE IS EVEN WRITTEN,
000720*                              SO A SHORT WRITE NOW LOSES THE WHOLE
000730*                              DAY RATHER THAN LEAVING A HALF-OLD,
000740*                              HALF-NEW STATE FILE BEHIND.
000750*    2009-01-20  LKO   REQ3120  STRIPPED LEADING BLANKS FROM THE
000760*                              EDITED STREAK COUNT SO streakCount=
000770*                              LINES NO LONGER CARRY PAD SPACES.
000780*    2011-06-14  LKO   REQ3390  BROKEN-STREAK RESAVE NOW STAMPS
000790*                              TODAY'S DATE BEFORE REWRITING THE
000800*                              FILE - WAS LEAVING YESTERDAY'S
000810*                              DATE ON A BROKEN STREAK.
000820*    2013-11-04  LKO   REQ3618  LINE 1/2 PARSE TOLERANCE OF REQ9850
000830*                              WAS LOST SOMEWHERE ALONG THE WAY -
000840*                              A MISSING '=' WAS ABENDING THE LOAD
000850*                              AGAIN.  RESTORED THE 1998 BEHAVIOR.
000860*    2013-11-04  LKO   REQ3619  THIS PROGRAM WAS CARRYING ITS OWN
000870*                              COPY OF MEMBER-LOG'S RESET-DAY AND
000880*                              SET-HAS-LOGGED RULES, RE-TYPED INLINE
000890*                              AT 1350-APPLY-MEMBER-LINE,
000900*                              1950-CLEAR-ONE-MEMBER AND
000910*                              3300-RESET-ONE-MEMBER.  AUDIT FLAGGED
000920*                              THIS AS A DRIFT RISK - IF SOMEONE
000930*                              CHANGED THE RESET RULE IN MEMBER-LOG
000940*                              (SAY, TO ALSO CLEAR A FUTURE FIELD)
000950*                              THESE THREE INLINE COPIES WOULD SILENTLY
000960*                              KEEP THE OLD BEHAVIOR.  ALL THREE SPOTS
000970*                              NOW CALL "RESET-DAY" OR "SET-HAS-LOGGED"
000980*                              DIRECTLY INSTEAD OF DUPLICATING THE
000990*                              MOVE/SET STATEMENTS.  ADDED WS-SET-FLAG-
001000*                              VALUE AS THE PASS-THROUGH ARGUMENT FOR
001010*                              THE SET-HAS-LOGGED CALL.
001020*****************************************************************
001030 ENVIRONMENT DIVISION.
001040 CONFIGURATION SECTION.
001050 SOURCE-COMPUTER.  IBM-4381.
001060 OBJECT-COMPUTER.  IBM-4381.
001070*    SPECIAL-NAMES BLOCK - C01 FOR THE PRINTER CHANNEL (UNUSED BY
001080*    THIS PROGRAM BUT CARRIED FOR CONSISTENCY WITH THE REST OF THE
001090*    RUN), THE NUMERIC CLASS TEST USED TO VALIDATE THE STREAK COUNT
001100*    TEXT COMING OFF THE STATE FILE, AND THE UPSI-0 RERUN SWITCH
001110*    (ALSO UNUSED HERE, CARRIED FOR THE SAME REASON AS C01).
001120 SPECIAL-NAMES.
001130     C01 IS TOP-OF-FORM
001140     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
001150     UPSI-0 IS WS-RERUN-SWITCH
001160         ON STATUS IS WS-RERUN-REQUESTED
001170         OFF STATUS IS WS-RERUN-NOT-REQUESTED.
001180 INPUT-OUTPUT SECTION.
001190 FILE-CONTROL.
001200*    OPTIONAL BECAUSE THE VERY FIRST RUN OF THE SEMESTER HAS NO
001210*    STRKFILE YET - SEE THE 1988-09-07 REQ4401 LOG ENTRY.  FILE
001220*    STATUS IS TESTED RIGHT AFTER OPEN INPUT IN LOAD-STREAK-STATE.
001230     SELECT OPTIONAL STATE-FILE ASSIGN TO STRKFILE
001240         ORGANIZATION IS LINE SEQUENTIAL
001250         FILE STATUS IS WS-STATE-FILE-STATUS.
001260*****************************************************************
001270 DATA DIVISION.
001280 FILE SECTION.
001290 
001300*    STRKFILE IS A FLAT LINE-SEQUENTIAL TEXT FILE.  THE FIRST TWO
001310*    LINES ARE streakCount=nnnnn AND lastLoggedDate=YYYY-MM-DD, IN
001320*    THAT ORDER, FOLLOWED BY ONE username:true/false LINE PER GROUP
001330*    MEMBER.  EACH RECORD IS READ ONCE INTO THIS 80-BYTE AREA AND
001340*    THEN VIEWED THROUGH WHICHEVER REDEFINES BELOW MATCHES THE LINE
001350*    CURRENTLY IN HAND.
001360 FD  STATE-FILE.
001370 01  STATE-FILE-RECORD-AREA          PIC X(80).
001380 
001390*    VIEW OF LINE 1 - THE RUNNING STREAK COUNT.
001400 01  STREAK-COUNT-LINE REDEFINES STATE-FILE-RECORD-AREA.
001410     05  SC-LITERAL-KEY               PIC X(12).
001420     05  SC-COUNT-TEXT                PIC X(05).
001430     05  FILLER                       PIC X(63).
001440 
001450*    VIEW OF LINE 2 - THE DATE THE GROUP LAST COMPLETED A FULL DAY.
001460 01  LAST-LOGGED-LINE REDEFINES STATE-FILE-RECORD-AREA.
001470     05  LL-LITERAL-KEY               PIC X(15).
001480     05  LL-DATE-TEXT                 PIC X(10).
001490     05  FILLER                       PIC X(55).
001500 
001510 WORKING-STORAGE SECTION.
001520 
001530*    FILE STATUS FOR STATE-FILE.  "05" IS THE OPTIONAL-FILE-NOT-
001540*    FOUND STATUS ON THIS SHOP'S COMPILER FOR A SELECT OPTIONAL
001550*    ASSIGNED TO A NAME THAT DOES NOT EXIST AT OPEN TIME - DO NOT
001560*    CHANGE THIS TO "35" WITHOUT CHECKING THE COMPILER MANUAL AGAIN,
001570*    THAT MISTAKE WAS MADE ONCE AND COST A HALF DAY OF DEBUGGING.
001580 01  WS-STATE-FILE-STATUS             PIC X(02)  VALUE SPACES.
001590     88  WS-STATE-FILE-OK                     VALUE "00".
001600     88  WS-STATE-FILE-AT-END                 VALUE "10".
001610     88  WS-STATE-FILE-NOT-FOUND              VALUE "05".
001620 
001630*    CLASS-CHECK AREA FOR THE STREAK COUNT TEXT COMING OFF LINE 1 -
001640*    A HAND-EDITED STRKFILE (SUPPORT HAS DONE THIS DURING A
001650*    SEMESTER-END RESET) CAN CARRY GARBAGE HERE, SO THE NUMERIC
001660*    VALUE IS NEVER TRUSTED UNTIL IT PASSES WS-NUMERIC-CLASS.
001670 01  WS-COUNT-NUMERIC-CHECK-AREA      PIC X(05)  VALUE SPACES.
001680 01  WS-COUNT-NUMERIC-CHECK-NUM REDEFINES
001690                                  WS-COUNT-NUMERIC-CHECK-AREA
001700                                  PIC 9(05).
001710 
001720*    SET WHEN THE LOAD ENCOUNTERS A TRUE STRUCTURAL FAILURE (THE
001730*    FILE ENDS BEFORE LINE 1 OR LINE 2 IS EVEN PRESENT).  A BAD OR
001740*    MISSING '=' ON A LINE THAT IS PRESENT IS NOT A LOAD FAILURE -
001750*    THAT IS HANDLED LINE-BY-LINE IN 1100/1200 BELOW, SEE REQ9850.
001760 01  WS-LOAD-FAILED-SW                PIC X(01)  VALUE 'N'.
001770     88  WS-LOAD-FAILED                       VALUE 'Y'.
001780     88  WS-LOAD-NOT-FAILED                   VALUE 'N'.
001790 
001800*    TODAY'S DATE FROM THE SYSTEM CLOCK.  NO FILLER ON THIS GROUP -
001810*    IT MUST STAY EXACTLY SIX BYTES TO MATCH THE ACCEPT ... FROM
001820*    DATE PICTURE, ADDING A FILLER WOULD BREAK THE ACCEPT.
001830 01  WS-TODAY-DATE-RAW.
001840     05  WS-TODAY-YY                  PIC 99.
001850     05  WS-TODAY-MM                  PIC 99.
001860     05  WS-TODAY-DD                  PIC 99.
001870 
001880*    Y2K CENTURY WINDOW - REQ9902.  A TWO-DIGIT YEAR UNDER 50 IS
001890*    TREATED AS 20xx, OTHERWISE 19xx.  THIS SHOP EXPECTS TO BE OFF
001900*    THE MAINFRAME LONG BEFORE THE WINDOW ITSELF BECOMES A PROBLEM.
001910 01  WS-TODAY-CENTURY                 PIC 99     VALUE 19.
001920 
001930*    SCRATCH SUBSCRIPTS/COUNTERS - ALL COMP, NONE OF THEM EVER
001940*    NEEDS TO BE PRINTED OR EDITED, ONLY COMPARED AND INCREMENTED.
001950 01  WS-EQUAL-SIGN-POS                PIC 9(02)  COMP VALUE 0.
001960 01  WS-COLON-POS                     PIC 9(02)  COMP VALUE 0.
001970 
001980*    HALVES OF A MEMBER LINE AFTER UNSTRING SPLITS ON THE COLON -
001990*    NAME BEFORE THE COLON, true/false (WITH TRAILING FILLER FROM
002000*    THE 80-BYTE SOURCE LINE) AFTER IT.
002010 01  WS-MEMBER-NAME-PART              PIC X(20)  VALUE SPACES.
002020 01  WS-MEMBER-FLAG-PART              PIC X(60)  VALUE SPACES.
002030 
002040*    SET DURING EVALUATE-DAY WHEN THE ROSTER SCAN FINDS THE FIRST
002050*    MEMBER WHO HAS NOT LOGGED - SEE 3100-CHECK-ONE-MEMBER.
002060 01  WS-MISS-FOUND-SW                 PIC X(01)  VALUE 'N'.
002070     88  WS-MISS-FOUND                        VALUE 'Y'.
002080     88  WS-MISS-NOT-FOUND                    VALUE 'N'.
002090 
002100*    WS-SCAN-IDX WALKS THE ROSTER DURING EVALUATE-DAY'S MISS SCAN.
002110*    WS-LINE-IDX IS CARRIED FOR SYMMETRY WITH THE OTHER TWO PROGRAMS
002120*    IN THIS RUN BUT IS NOT CURRENTLY REFERENCED ANYWHERE BELOW -
002130*    LEFT IN PLACE RATHER THAN REMOVED SINCE A FUTURE LINE-COUNTING
002140*    DIAGNOSTIC WOULD REACH FOR EXACTLY THIS NAME.
002150 01  WS-SCAN-IDX                      PIC 9(04)  COMP VALUE 0.
002160 01  WS-LINE-IDX                      PIC 9(04)  COMP VALUE 0.
002170 
002180*    OUTPUT LINE STAGING AREA FOR SAVE-STREAK-STATE AND
002190*    3200-RESAVE-ON-BROKEN-STREAK.  BUILT WITH STRING, THEN WRITTEN.
002200 01  WS-OUTPUT-LINE                   PIC X(80)  VALUE SPACES.
002210 
002220*    EDITED VIEW OF THE STREAK COUNT FOR WRITING streakCount= LINES.
002230*    2009-01-20 REQ3120 - ZZZZ9 LEAVES LEADING SPACES IN PLACE OF
002240*    SUPPRESSED ZEROS, SO THE LEADING-SPACE COUNT AND START POSITION
002250*    BELOW ARE USED TO STRIP THEM BEFORE THE VALUE GOES INTO STRING.
002260 01  WS-COUNT-EDIT-AREA               PIC ZZZZ9  VALUE ZERO.
002270 01  WS-COUNT-LEADING-SPACES          PIC 9(02)  COMP VALUE 0.
002280 01  WS-COUNT-START-POS               PIC 9(02)  COMP VALUE 0.
002290 
002300*****************************************************************
002310*    2013-11-04  LKO  REQ3619 - PASS-THROUGH ARGUMENT FOR THE
002320*                              CALL "SET-HAS-LOGGED" BELOW.  SET TO
002330*                              'Y' OR 'N' JUST BEFORE THE CALL AND
002340*                              READ ONLY BY MEMBER-LOG, NOT TESTED
002350*                              AGAIN IN THIS PROGRAM AFTERWARD.
002360*****************************************************************
002370 01  WS-SET-FLAG-VALUE                PIC X(01)  VALUE 'N'.
002380     88  WS-SET-FLAG-TRUE                     VALUE 'Y'.
002390     88  WS-SET-FLAG-FALSE                    VALUE 'N'.
002400 
002410 LINKAGE SECTION.
002420 
002430*    ROSTER TABLE PASSED IN BY THE DRIVER ON EVERY ENTRY POINT.
002440     COPY "copybooks/linkage_section/l_group_roster.cpy".
002450*    STREAK COUNT / LAST-LOGGED-DATE / RETURN CODE / ERROR MESSAGE.
002460     COPY "copybooks/linkage_section/l_streak_state.cpy".
002470 
002480*****************************************************************
002490 PROCEDURE DIVISION USING L-GROUP-ROSTER-TABLE L-STREAK-STATE.
002500 
002510*    SAFETY NET ONLY.  NOBODY SHOULD EVER CALL "STRKMGR" BY PROGRAM
002520*    NAME - LOAD-STREAK-STATE, SAVE-STREAK-STATE AND EVALUATE-DAY
002530*    ARE THE REAL INTERFACE.  IF WE LAND HERE, SOME CALLER HAS A
002540*    TYPO IN THE CALL LITERAL.
002550 0000-MAIN-PROCEDURE.
002560     DISPLAY "STRKMGR:: ERROR - THIS PROGRAM MUST BE CALLED VIA ONE"
002570     DISPLAY "STRKMGR:: OF ITS NAMED ENTRY POINTS, NOT DIRECTLY."
002580     GOBACK.
002590 
002600*****************************************************************
002610*    LOAD-STREAK-STATE - CALLED ONCE AT THE TOP OF THE DAILY RUN.
002620*    READS STRKFILE (IF PRESENT) AND POPULATES L-STREAK-STATE AND
002630*    THE ROSTER TABLE'S HAS-LOGGED/HOURS/CONCEPTS FIELDS FROM
002640*    YESTERDAY'S SAVED STATE.  ON A MISSING OR UNREADABLE FILE THE
002650*    GROUP STARTS FRESH AT A ZERO STREAK WITH EVERY MEMBER CLEAR.
002660*    1988-09-07  DAP  REQ4401 - OPTIONAL FILE, DEFAULT ON ABSENCE.
002670*    1998-12-03  RTK  REQ9850 - TOLERANT PARSE OF LINES 1 AND 2.
002680*    1999-02-08  RTK  REQ9902 - Y2K CENTURY WINDOW FOR DEFAULT DATE.
002690*****************************************************************
002700 ENTRY "LOAD-STREAK-STATE" USING L-GROUP-ROSTER-TABLE
002710                                 L-STREAK-STATE.
002720 
002730*    STAMP TODAY'S DATE FIRST SO IT IS ALREADY IN L-STREAK-STATE IF
002740*    WE FALL STRAIGHT THROUGH TO 1900-DEFAULT-STATE BELOW.
002750     PERFORM 1000-GET-TODAY-DATE
002760         THRU 1000-GET-TODAY-DATE-EXIT.
002770 
002780*    L-STREAK-COUNT AND WS-LOAD-FAILED-SW ARE RESET EVERY CALL - THIS
002790*    PROGRAM RUNS INSIDE A SINGLE JOB STEP BUT WE DO NOT TRUST
002800*    WHATEVER VALUE A PRIOR CALL LEFT BEHIND IN WORKING-STORAGE.
002810     MOVE 0 TO L-STREAK-COUNT.
002820     SET WS-LOAD-NOT-FAILED TO TRUE.
002830     MOVE 0 TO WS-EQUAL-SIGN-POS.
002840 
002850*    SELECT OPTIONAL MEANS THIS OPEN NEVER ABENDS EVEN IF STRKFILE
002860*    DOES NOT EXIST - THE RESULTING FILE STATUS IS TESTED BELOW.
002870     OPEN INPUT STATE-FILE.
002880 
002890*    FIRST RUN OF THE SEMESTER, OR STRKFILE OTHERWISE MISSING/
002900*    UNREADABLE - DEFAULT THE WHOLE GROUP AND SKIP THE READS BELOW.
002910     IF NOT WS-STATE-FILE-OK
002920         PERFORM 1900-DEFAULT-STATE
002930             THRU 1900-DEFAULT-STATE-EXIT
002940         GO TO 1990-LOAD-STREAK-STATE-EXIT.
002950 
002960*    LINE 1 - THE STREAK COUNT.  A PREMATURE END OF FILE HERE IS A
002970*    TRUE STRUCTURAL FAILURE, NOT A LINE-LEVEL PARSE ISSUE.
002980     READ STATE-FILE INTO STATE-FILE-RECORD-AREA.
002990     IF WS-STATE-FILE-AT-END
003000         SET WS-LOAD-FAILED TO TRUE
003010     ELSE
003020         MOVE 0 TO WS-EQUAL-SIGN-POS
003030         PERFORM 1100-READ-STREAK-COUNT-LINE
003040             THRU 1100-READ-STREAK-COUNT-LINE-EXIT.
003050 
003060*    LINE 2 - THE LAST-LOGGED DATE.  SAME AT-END RULE AS LINE 1.
003070     IF NOT WS-LOAD-FAILED
003080         READ STATE-FILE INTO STATE-FILE-RECORD-AREA
003090         IF WS-STATE-FILE-AT-END
003100             SET WS-LOAD-FAILED TO TRUE
003110         ELSE
003120             MOVE 0 TO WS-EQUAL-SIGN-POS
003130             PERFORM 1200-READ-LAST-LOGGED-LINE
003140                 THRU 1200-READ-LAST-LOGGED-LINE-EXIT.
003150 
003160*    LINES 3-N - ONE PER MEMBER, IN WHATEVER ORDER THEY WERE SAVED.
003170*    RUNNING OUT OF MEMBER LINES BEFORE STATE-FILE-AT-END IS NOT AN
003180*    ERROR - A MEMBER SIMPLY LEFT OUT OF THE FILE STAYS AT WHATEVER
003190*    THE ROSTER TABLE ALREADY HELD (NOT-LOGGED, ZERO HOURS/CONCEPTS,
003200*    SEE THE WORKING-STORAGE VALUE CLAUSES IN THE ROSTER COPYBOOK).
003210     IF NOT WS-LOAD-FAILED
003220         PERFORM 1300-READ-ONE-MEMBER-LINE
003230             THRU 1300-READ-ONE-MEMBER-LINE-EXIT
003240             UNTIL WS-STATE-FILE-AT-END.
003250 
003260     CLOSE STATE-FILE.
003270 
003280*    ONLY A TRUE STRUCTURAL FAILURE (SET ABOVE) FORCES THE DEFAULT
003290*    STATE - A BAD '=' ON AN OTHERWISE-PRESENT LINE DOES NOT.
003300     IF WS-LOAD-FAILED
003310         PERFORM 1900-DEFAULT-STATE
003320             THRU 1900-DEFAULT-STATE-EXIT.
003330 
003340 1990-LOAD-STREAK-STATE-EXIT.
003350     GOBACK.
003360 
003370*    SHARED BY ALL THREE ENTRY POINTS WHENEVER "TODAY" NEEDS TO BE
003380*    RESTAMPED INTO L-STREAK-STATE - AT LOAD TIME, ON EVERY SAVE,
003390*    AND ANY TIME THE STATE FILE IS FULLY REWRITTEN.
003400 1000-GET-TODAY-DATE.
003410*    ACCEPT ... FROM DATE RETURNS A SIX-DIGIT YYMMDD FIELD ON THIS
003420*    SHOP'S COMPILER - NO CENTURY DIGITS ARE SUPPLIED BY THE SYSTEM.
003430     ACCEPT WS-TODAY-DATE-RAW FROM DATE.
003440*    REQ9902 - Y2K CENTURY WINDOW.  A TWO-DIGIT YEAR BELOW 50 IS
003450*    ASSUMED TO BE 20xx, 50 AND ABOVE IS ASSUMED TO BE 19xx.
003460     IF WS-TODAY-YY < 50
003470         MOVE 20 TO WS-TODAY-CENTURY
003480     ELSE
003490         MOVE 19 TO WS-TODAY-CENTURY.
003500*    BUILD THE FOUR-DIGIT YEAR FROM THE CENTURY WINDOW ABOVE AND
003510*    STORE IT PLUS MONTH/DAY DIRECTLY INTO L-STREAK-STATE - THIS IS
003520*    THE ONLY PLACE IN THE PROGRAM THAT SETS THESE THREE FIELDS.
003530     COMPUTE L-LAST-LOGGED-YEAR =
003540         WS-TODAY-CENTURY * 100 + WS-TODAY-YY.
003550     MOVE WS-TODAY-MM TO L-LAST-LOGGED-MONTH.
003560     MOVE WS-TODAY-DD TO L-LAST-LOGGED-DAY.
003570 1000-GET-TODAY-DATE-EXIT.
003580     EXIT.
003590 
003600*    2013-11-04  LKO  REQ3618 - RESTORED REQ9850 TOLERANCE, A
003610*                              MISSING '=' NOW ONLY DEFAULTS THIS
003620*                              ONE FIELD RATHER THAN FAILING THE
003630*                              WHOLE LOAD.
003640 1100-READ-STREAK-COUNT-LINE.
003650     INSPECT STATE-FILE-RECORD-AREA
003660         TALLYING WS-EQUAL-SIGN-POS FOR ALL "=".
003670*    NO '=' AT ALL ON LINE 1 - DEFAULT THE COUNT TO ZERO AND MOVE ON,
003680*    THIS IS NOT A LOAD FAILURE.
003690     IF WS-EQUAL-SIGN-POS = 0
003700         MOVE 0 TO L-STREAK-COUNT
003710         GO TO 1100-READ-STREAK-COUNT-LINE-EXIT.
003720*    CLASS-CHECK THE COUNT TEXT BEFORE TRUSTING IT AS NUMERIC -
003730*    A HAND-EDITED FILE CAN CARRY streakCount=abcde OR WORSE.
003740     MOVE SC-COUNT-TEXT TO WS-COUNT-NUMERIC-CHECK-AREA.
003750     IF WS-COUNT-NUMERIC-CHECK-AREA IS WS-NUMERIC-CLASS
003760         MOVE WS-COUNT-NUMERIC-CHECK-NUM TO L-STREAK-COUNT
003770     ELSE
003780         MOVE 0 TO L-STREAK-COUNT.
003790 1100-READ-STREAK-COUNT-LINE-EXIT.
003800     EXIT.
003810 
003820*    SAME '=' TOLERANCE AS ABOVE, PLUS A FORMAT CHECK ON THE DATE
003830*    TEXT ITSELF (DASHES IN THE RIGHT SPOTS) BEFORE TRUSTING IT.
003840*    EITHER FAILURE DEFAULTS TO TODAY, NOT A LOAD FAILURE.
003850 1200-READ-LAST-LOGGED-LINE.
003860     INSPECT STATE-FILE-RECORD-AREA
003870         TALLYING WS-EQUAL-SIGN-POS FOR ALL "=".
003880     IF WS-EQUAL-SIGN-POS = 0
003890         PERFORM 1000-GET-TODAY-DATE
003900             THRU 1000-GET-TODAY-DATE-EXIT
003910         GO TO 1200-READ-LAST-LOGGED-LINE-EXIT.
003920*    EXPECT YYYY-MM-DD - DASH AT POSITION 5 AND POSITION 8.
003930     IF LL-DATE-TEXT(5:1) = "-" AND LL-DATE-TEXT(8:1) = "-"
003940         MOVE LL-DATE-TEXT(1:4) TO L-LAST-LOGGED-YEAR
003950         MOVE LL-DATE-TEXT(6:2) TO L-LAST-LOGGED-MONTH
003960         MOVE LL-DATE-TEXT(9:2) TO L-LAST-LOGGED-DAY
003970     ELSE
003980         PERFORM 1000-GET-TODAY-DATE
003990             THRU 1000-GET-TODAY-DATE-EXIT.
004000 1200-READ-LAST-LOGGED-LINE-EXIT.
004010     EXIT.
004020 
004030*****************************************************************
004040*    2002-07-16  LKO  REQ1855 - EXACTLY ONE COLON REQUIRED.  A LINE
004050*                              WITH ZERO OR TWO-OR-MORE COLONS IS
004060*                              SKIPPED RATHER THAN GUESSED AT.
004070*****************************************************************
004080 1300-READ-ONE-MEMBER-LINE.
004090*    AT-END HERE JUST STOPS THE PERFORM ... UNTIL LOOP IN
004100*    LOAD-STREAK-STATE - IT IS THE NORMAL, EXPECTED WAY THIS
004110*    PARAGRAPH'S LAST CALL ENDS, NOT AN ERROR CONDITION.
004120     READ STATE-FILE INTO STATE-FILE-RECORD-AREA
004130         AT END
004140             GO TO 1300-READ-ONE-MEMBER-LINE-EXIT
004150     END-READ.
004160 
004170*    REQ1855 - A LINE MUST HAVE EXACTLY ONE COLON TO BE TRUSTED AS
004180*    A username:true/false MEMBER LINE.  ZERO COLONS OR TWO OR MORE
004190*    MEANS THE LINE IS SOMETHING ELSE (A STRAY BLANK LINE, A
004200*    CORRUPTED SAVE, A USERNAME THAT ITSELF CONTAINS A COLON) AND
004210*    IS QUIETLY SKIPPED RATHER THAN MIS-PARSED.
004220     MOVE 0 TO WS-COLON-POS.
004230     INSPECT STATE-FILE-RECORD-AREA
004240         TALLYING WS-COLON-POS FOR ALL ":".
004250     IF WS-COLON-POS NOT = 1
004260         GO TO 1300-READ-ONE-MEMBER-LINE-EXIT.
004270 
004280*    SPLIT THE LINE ON THE SINGLE COLON - EVERYTHING BEFORE IS THE
004290*    USERNAME, EVERYTHING AFTER IS THE true/false TEXT (PLUS
004300*    WHATEVER TRAILING BLANKS CAME ALONG FROM THE 80-BYTE RECORD).
004310     MOVE SPACES TO WS-MEMBER-NAME-PART WS-MEMBER-FLAG-PART.
004320     UNSTRING STATE-FILE-RECORD-AREA DELIMITED BY ":"
004330         INTO WS-MEMBER-NAME-PART WS-MEMBER-FLAG-PART
004340     END-UNSTRING.
004350 
004360*    HAND THE PARSED NAME/FLAG TO EVERY ROSTER SLOT UNTIL WE FIND
004370*    THE MATCHING MEMBER (OR RUN OFF THE END OF THE TABLE, IN WHICH
004380*    CASE THE LINE BELONGED TO SOMEONE NO LONGER ON THE ROSTER AND
004390*    IS SILENTLY IGNORED).
004400     PERFORM 1350-APPLY-MEMBER-LINE
004410         THRU 1350-APPLY-MEMBER-LINE-EXIT
004420         VARYING L-ROSTER-IDX FROM 1 BY 1
004430         UNTIL L-ROSTER-IDX > L-ROSTER-MEMBER-COUNT.
004440 
004450 1300-READ-ONE-MEMBER-LINE-EXIT.
004460     EXIT.
004470 
004480*****************************************************************
004490*    2013-11-04  LKO  REQ3619 - THIS PARAGRAPH USED TO SET/RESET
004500*                              THE MATCHED MEMBER'S FLAG AND HOURS/
004510*                              CONCEPTS INLINE.  IT NOW HANDS THE
004520*                              MATCHED ROSTER ELEMENT AND A 'Y'/'N'
004530*                              OVERRIDE VALUE TO MEMBER-LOG'S
004540*                              SET-HAS-LOGGED ENTRY INSTEAD, SO THE
004550*                              "WHAT DOES false MEAN" RULE (ZERO THE
004560*                              HOURS/CONCEPTS TOO) IS ONLY WRITTEN
004570*                              DOWN ONCE, IN MEMBER-LOG.
004580*                              L-ROSTER-MEMBER(L-ROSTER-IDX) IS
004590*                              BYTE-FOR-BYTE THE SAME LAYOUT AS
004600*                              MEMBER-LOG'S L-MEMBER LINKAGE ITEM -
004610*                              BOTH TRACE BACK TO l_member.cpy - SO
004620*                              IT CAN BE PASSED STRAIGHT THROUGH.
004630*****************************************************************
004640 1350-APPLY-MEMBER-LINE.
004650*    ONLY THE MATCHING ROSTER SLOT IS TOUCHED - IF THE PARSED NAME
004660*    DOES NOT MATCH THIS SLOT, THE IF FALLS THROUGH AND THE PERFORM
004670*    VARYING IN 1300 SIMPLY TRIES THE NEXT SLOT.
004680     IF L-MEMBER-USERNAME(L-ROSTER-IDX) = WS-MEMBER-NAME-PART
004690         IF WS-MEMBER-FLAG-PART(1:4) = "true"
004700             SET WS-SET-FLAG-TRUE TO TRUE
004710         ELSE
004720             SET WS-SET-FLAG-FALSE TO TRUE
004730         END-IF
004740*    THE ACTUAL FLAG/HOURS/CONCEPTS RULE LIVES IN MEMBER-LOG - THIS
004750*    PROGRAM ONLY DECIDES true OR false FROM THE TEXT AND HANDS OFF.
004760         CALL "SET-HAS-LOGGED" USING L-ROSTER-MEMBER(L-ROSTER-IDX)
004770                                      WS-SET-FLAG-VALUE
004780*    SHORT-CIRCUIT THE VARYING LOOP - NO NEED TO CHECK THE REMAINING
004790*    ROSTER SLOTS ONCE THE MATCH IS FOUND AND APPLIED.
004800         MOVE L-ROSTER-MEMBER-COUNT TO L-ROSTER-IDX.
004810 1350-APPLY-MEMBER-LINE-EXIT.
004820     EXIT.
004830 
004840*    NO STRKFILE, OR STRKFILE UNREADABLE - FRESH START.  ZERO
004850*    STREAK, TODAY'S DATE, EVERY MEMBER FORCED TO NOT-LOGGED.
004860 1900-DEFAULT-STATE.
004870*    ZERO STREAK - THERE IS NO PRIOR HISTORY TO TRUST.
004880     MOVE 0 TO L-STREAK-COUNT.
004890*    STAMP TODAY AS THE LAST-LOGGED DATE SO THE SAVE THAT FOLLOWS
004900*    LATER IN THE RUN DOES NOT WRITE OUT A BLANK DATE FIELD.
004910     PERFORM 1000-GET-TODAY-DATE
004920         THRU 1000-GET-TODAY-DATE-EXIT.
004930*    EVERY ROSTER SLOT, ONE CALL PER MEMBER TO MEMBER-LOG'S
004940*    RESET-DAY ENTRY - SEE 1950-CLEAR-ONE-MEMBER BELOW.
004950     PERFORM 1950-CLEAR-ONE-MEMBER
004960         THRU 1950-CLEAR-ONE-MEMBER-EXIT
004970         VARYING L-ROSTER-IDX FROM 1 BY 1
004980         UNTIL L-ROSTER-IDX > L-ROSTER-MEMBER-COUNT.
004990 1900-DEFAULT-STATE-EXIT.
005000     EXIT.
005010 
005020*    2013-11-04  LKO  REQ3619 - NOW CALLS MEMBER-LOG'S RESET-DAY
005030*                              ENTRY INSTEAD OF RE-TYPING ITS SET/
005040*                              MOVE STATEMENTS INLINE.
005050 1950-CLEAR-ONE-MEMBER.
005060     CALL "RESET-DAY" USING L-ROSTER-MEMBER(L-ROSTER-IDX).
005070 1950-CLEAR-ONE-MEMBER-EXIT.
005080     EXIT.
005090 
005100*****************************************************************
005110*    SAVE-STREAK-STATE - CALLED ONCE AFTER TODAY'S ENTRIES HAVE
005120*    BEEN APPLIED, BEFORE EVALUATE-DAY LOOKS AT WHETHER THE GROUP
005130*    KEPT THE STREAK ALIVE.  ALWAYS A FULL REWRITE OF STRKFILE.
005140*    2005-03-01  LKO  REQ2401 - FULL REWRITE, NO PARTIAL FILE.
005150*                              OPEN OUTPUT TRUNCATES THE FILE UP
005160*                              FRONT SO A CRASH MID-WRITE LOSES THE
005170*                              WHOLE DAY RATHER THAN LEAVING A FILE
005180*                              THAT MIXES OLD AND NEW LINES.
005190*****************************************************************
005200 ENTRY "SAVE-STREAK-STATE" USING L-GROUP-ROSTER-TABLE
005210                                 L-STREAK-STATE.
005220 
005230*    NOTE THIS ENTRY DOES NOT TOUCH ANY MEMBER'S HAS-LOGGED FLAG -
005240*    IT ONLY WRITES OUT WHATEVER THE ROSTER TABLE ALREADY HOLDS.
005250*    THE DRIVER IS EXPECTED TO HAVE APPLIED TODAY'S LOG-STUDY CALLS
005260*    BEFORE CALLING THIS ENTRY, NOT AFTER.
005270*    SPEC RULE - LAST-LOGGED-DATE IS ALWAYS RESTAMPED TO TODAY ON
005280*    SAVE, REGARDLESS OF WHAT EVALUATE-DAY WILL LATER DECIDE ABOUT
005290*    THE STREAK ITSELF.
005300     PERFORM 1000-GET-TODAY-DATE
005310         THRU 1000-GET-TODAY-DATE-EXIT.
005320 
005330     OPEN OUTPUT STATE-FILE.
005340 
005350*    LINE 1 - streakCount=nnnnn, LEADING SPACES STRIPPED.
005360*    2009-01-20  LKO  REQ3120 - WS-COUNT-EDIT-AREA IS PIC ZZZZ9, WHICH
005370*                              LEAVES SUPPRESSED HIGH-ORDER DIGITS AS
005380*                              BLANKS RATHER THAN ZEROS - THE TALLY/
005390*                              REFERENCE-MODIFICATION BELOW STRIPS
005400*                              THOSE BLANKS SO THE WRITTEN LINE READS
005410*                              streakCount=7, NOT streakCount=    7.
005420     MOVE L-STREAK-COUNT TO WS-COUNT-EDIT-AREA.
005430     MOVE 0 TO WS-COUNT-LEADING-SPACES.
005440     INSPECT WS-COUNT-EDIT-AREA
005450         TALLYING WS-COUNT-LEADING-SPACES FOR LEADING SPACE.
005460     COMPUTE WS-COUNT-START-POS = WS-COUNT-LEADING-SPACES + 1.
005470     STRING "streakCount=" DELIMITED BY SIZE
005480            WS-COUNT-EDIT-AREA(WS-COUNT-START-POS:) DELIMITED BY SIZE
005490            INTO WS-OUTPUT-LINE.
005500     WRITE STATE-FILE-RECORD-AREA FROM WS-OUTPUT-LINE.
005510     MOVE SPACES TO WS-OUTPUT-LINE.
005520 
005530*    LINE 2 - lastLoggedDate=YYYY-MM-DD.  L-LAST-LOGGED-MONTH AND
005540*    -DAY ARE PIC 99 SO THEY ALWAYS STRING IN AS TWO DIGITS, ZERO-
005550*    PADDED, WITHOUT ANY SEPARATE EDIT STEP.
005560     STRING "lastLoggedDate=" DELIMITED BY SIZE
005570            L-LAST-LOGGED-YEAR DELIMITED BY SIZE
005580            "-" DELIMITED BY SIZE
005590            L-LAST-LOGGED-MONTH DELIMITED BY SIZE
005600            "-" DELIMITED BY SIZE
005610            L-LAST-LOGGED-DAY DELIMITED BY SIZE
005620            INTO WS-OUTPUT-LINE.
005630     WRITE STATE-FILE-RECORD-AREA FROM WS-OUTPUT-LINE.
005640     MOVE SPACES TO WS-OUTPUT-LINE.
005650 
005660*    LINES 3-N - ONE username:true/false LINE PER ROSTER MEMBER, IN
005670*    ROSTER TABLE ORDER (NOT NECESSARILY THE ORDER THEY WERE READ
005680*    OFF STRKFILE AT LOAD TIME).
005690     PERFORM 2100-WRITE-ONE-MEMBER-LINE
005700         THRU 2100-WRITE-ONE-MEMBER-LINE-EXIT
005710         VARYING L-ROSTER-IDX FROM 1 BY 1
005720         UNTIL L-ROSTER-IDX > L-ROSTER-MEMBER-COUNT.
005730 
005740     CLOSE STATE-FILE.
005750 
005760     GOBACK.
005770 
005780*    SHARED BY SAVE-STREAK-STATE AND 3200-RESAVE-ON-BROKEN-STREAK -
005790*    BOTH DO A FULL REWRITE OF THE MEMBER LINES IN THE SAME FORMAT.
005800 2100-WRITE-ONE-MEMBER-LINE.
005810*    :true / :false IS WRITTEN AS LOWERCASE TEXT, NOT A ONE-BYTE
005820*    Y/N CODE - THIS MATCHES THE ORIGINAL FILE FORMAT AND LETS THE
005830*    FILE BE HAND-EDITED BY SUPPORT WITHOUT A CODE TABLE HANDY.
005840     MOVE SPACES TO WS-OUTPUT-LINE.
005850     IF L-MEMBER-HAS-LOGGED(L-ROSTER-IDX)
005860         STRING L-MEMBER-USERNAME(L-ROSTER-IDX) DELIMITED BY SPACE
005870                ":true" DELIMITED BY SIZE
005880                INTO WS-OUTPUT-LINE
005890     ELSE
005900         STRING L-MEMBER-USERNAME(L-ROSTER-IDX) DELIMITED BY SPACE
005910                ":false" DELIMITED BY SIZE
005920                INTO WS-OUTPUT-LINE
005930     END-IF.
005940     WRITE STATE-FILE-RECORD-AREA FROM WS-OUTPUT-LINE.
005950 2100-WRITE-ONE-MEMBER-LINE-EXIT.
005960     EXIT.
005970 
005980*****************************************************************
005990*    EVALUATE-DAY - CALLED ONCE AT THE END OF THE RUN, AFTER SAVE-
006000*    STREAK-STATE.  SCANS THE ROSTER FOR THE FIRST MEMBER WHO HAS
006010*    NOT LOGGED TODAY.  IF EVERYONE LOGGED, THE STREAK IS EXTENDED
006020*    BY ONE, THE FILE IS REWRITTEN A SECOND TIME (SO THE INCREMENTED
006030*    COUNT SURVIVES), AND EVERY MEMBER IS RESET FOR TOMORROW.  IF
006040*    ANYONE IS MISSING, THE STREAK RESETS TO ZERO, THE FIRST
006050*    OFFENDER IS NAMED IN THE ERROR MESSAGE, AND MEMBERS ARE LEFT
006060*    ALONE (NOT RESET) SO TOMORROW'S DRIVER CAN SEE WHO STILL OWES
006070*    AN ENTRY.
006080*    1993-11-02  WFH  REQ5507 - REPORT FIRST OFFENDER BY NAME.
006090*****************************************************************
006100 ENTRY "EVALUATE-DAY" USING L-GROUP-ROSTER-TABLE
006110                            L-STREAK-STATE.
006120 
006130*    START THE SCAN CLEAN - THIS SWITCH AND INDEX ARE NOT RESET
006140*    ANYWHERE ELSE IN THE PROGRAM BETWEEN CALLS.
006150     SET WS-MISS-NOT-FOUND TO TRUE.
006160     MOVE 0 TO WS-SCAN-IDX.
006170 
006180*    STOP AT THE FIRST MEMBER FOUND NOT-LOGGED, OR AFTER THE LAST
006190*    ROSTER SLOT IF EVERYONE LOGGED - WHICHEVER COMES FIRST.
006200     PERFORM 3100-CHECK-ONE-MEMBER
006210         THRU 3100-CHECK-ONE-MEMBER-EXIT
006220         VARYING WS-SCAN-IDX FROM 1 BY 1
006230         UNTIL WS-SCAN-IDX > L-ROSTER-MEMBER-COUNT
006240            OR WS-MISS-FOUND.
006250 
006260*    STREAK BROKEN - ZERO THE COUNT, REWRITE THE FILE WITH TODAY'S
006270*    DATE STAMPED ON IT, AND RETURN WITHOUT RESETTING ANY MEMBER.
006280     IF WS-MISS-FOUND
006290         MOVE 0 TO L-STREAK-COUNT
006300         PERFORM 3200-RESAVE-ON-BROKEN-STREAK
006310             THRU 3200-RESAVE-ON-BROKEN-STREAK-EXIT
006320         SET L-STREAK-RETURN-CODE-BROKEN TO TRUE
006330         GOBACK.
006340 
006350*    EVERYONE LOGGED - EXTEND THE STREAK, REWRITE THE FILE, THEN
006360*    RESET EVERY MEMBER SO TOMORROW STARTS AT NOT-LOGGED FOR ALL.
006370     ADD 1 TO L-STREAK-COUNT.
006380 
006390     PERFORM 3200-RESAVE-ON-BROKEN-STREAK
006400         THRU 3200-RESAVE-ON-BROKEN-STREAK-EXIT.
006410 
006420     PERFORM 3300-RESET-ONE-MEMBER
006430         THRU 3300-RESET-ONE-MEMBER-EXIT
006440         VARYING L-ROSTER-IDX FROM 1 BY 1
006450         UNTIL L-ROSTER-IDX > L-ROSTER-MEMBER-COUNT.
006460 
006470     SET L-STREAK-RETURN-CODE-OK TO TRUE.
006480     GOBACK.
006490 
006500*    ANY MEMBER STILL SHOWING NOT-LOGGED STOPS THE SCAN AND NAMES
006510*    THAT MEMBER - THE FIRST ONE FOUND, NOT NECESSARILY THE ONLY ONE.
006520 3100-CHECK-ONE-MEMBER.
006530*    REQ5507 - THE MESSAGE IS BUILT HERE, NOT LEFT FOR THE DRIVER TO
006540*    ASSEMBLE, SO EVERY CALLER OF EVALUATE-DAY GETS THE SAME WORDING
006550*    REGARDLESS OF WHICH PROGRAM ENDS UP DISPLAYING IT.
006560     IF L-MEMBER-NOT-LOGGED(WS-SCAN-IDX)
006570         SET WS-MISS-FOUND TO TRUE
006580         STRING "Group streak broken! " DELIMITED BY SIZE
006590                L-MEMBER-USERNAME(WS-SCAN-IDX) DELIMITED BY SPACE
006600                " didn't log!" DELIMITED BY SIZE
006610                INTO L-STREAK-ERROR-MESSAGE.
006620 3100-CHECK-ONE-MEMBER-EXIT.
006630     EXIT.
006640 
006650*    SHARED FULL-REWRITE PARAGRAPH FOR BOTH EVALUATE-DAY OUTCOMES -
006660*    A BROKEN STREAK AND AN EXTENDED STREAK BOTH REWRITE THE WHOLE
006670*    FILE THE SAME WAY, ONLY THE STREAK COUNT AND MEMBER FLAGS DIFFER
006680*    GOING IN.  THIS PARAGRAPH NAME PREDATES THAT DUAL USE (IT WAS
006690*    ORIGINALLY WRITTEN FOR THE BROKEN-STREAK CASE ONLY) BUT HAS NOT
006700*    BEEN RENAMED SINCE, SO THE COMMENT ABOVE IS THE RECORD OF WHAT
006710*    IT ACTUALLY DOES TODAY.
006720*    2011-06-14  LKO  REQ3390 - RESTAMP TODAY'S DATE ON EVERY FULL
006730*                             REWRITE, BROKEN STREAK OR NOT.  BEFORE
006740*                             THIS FIX A BROKEN STREAK LEFT
006750*                             YESTERDAY'S DATE ON THE FILE BECAUSE
006760*                             THIS PARAGRAPH NEVER CALLED
006770*                             1000-GET-TODAY-DATE ITSELF - IT RELIED
006780*                             ON WHATEVER DATE LOAD-STREAK-STATE HAD
006790*                             LEFT IN L-STREAK-STATE HOURS EARLIER.
006800 3200-RESAVE-ON-BROKEN-STREAK.
006810*    REQ3390 - MUST BE THE FIRST STATEMENT IN THIS PARAGRAPH SO
006820*    L-STREAK-STATE CARRIES TODAY'S DATE NO MATTER WHICH OF THE TWO
006830*    EVALUATE-DAY OUTCOMES BROUGHT US HERE.
006840     PERFORM 1000-GET-TODAY-DATE
006850         THRU 1000-GET-TODAY-DATE-EXIT.
006860*    SAME OPEN OUTPUT / STRING / WRITE SEQUENCE AS SAVE-STREAK-
006870*    STATE ABOVE - KEPT AS A SEPARATE COPY RATHER THAN A CALL BACK
006880*    INTO THAT ENTRY BECAUSE ENTRY POINTS IN THIS SHOP ARE NOT
006890*    PERFORMED LIKE ORDINARY PARAGRAPHS.
006900     OPEN OUTPUT STATE-FILE.
006910     MOVE L-STREAK-COUNT TO WS-COUNT-EDIT-AREA.
006920     MOVE 0 TO WS-COUNT-LEADING-SPACES.
006930     INSPECT WS-COUNT-EDIT-AREA
006940         TALLYING WS-COUNT-LEADING-SPACES FOR LEADING SPACE.
006950     COMPUTE WS-COUNT-START-POS = WS-COUNT-LEADING-SPACES + 1.
006960     STRING "streakCount=" DELIMITED BY SIZE
006970            WS-COUNT-EDIT-AREA(WS-COUNT-START-POS:) DELIMITED BY SIZE
006980            INTO WS-OUTPUT-LINE.
006990     WRITE STATE-FILE-RECORD-AREA FROM WS-OUTPUT-LINE.
007000     MOVE SPACES TO WS-OUTPUT-LINE.
007010     STRING "lastLoggedDate=" DELIMITED BY SIZE
007020            L-LAST-LOGGED-YEAR DELIMITED BY SIZE
007030            "-" DELIMITED BY SIZE
007040            L-LAST-LOGGED-MONTH DELIMITED BY SIZE
007050            "-" DELIMITED BY SIZE
007060            L-LAST-LOGGED-DAY DELIMITED BY SIZE
007070            INTO WS-OUTPUT-LINE.
007080     WRITE STATE-FILE-RECORD-AREA FROM WS-OUTPUT-LINE.
007090*    MEMBER LINES REFLECT WHATEVER THE ROSTER TABLE HOLDS RIGHT
007100*    NOW - ON THE BROKEN-STREAK PATH THAT IS THE UNCHANGED FLAGS
007110*    FROM TODAY'S ENTRIES, ON THE ALL-LOGGED PATH IT IS STILL THE
007120*    ALL-LOGGED FLAGS (3300-RESET-ONE-MEMBER RUNS AFTER THIS CALL).
007130     PERFORM 2100-WRITE-ONE-MEMBER-LINE
007140         THRU 2100-WRITE-ONE-MEMBER-LINE-EXIT
007150         VARYING L-ROSTER-IDX FROM 1 BY 1
007160         UNTIL L-ROSTER-IDX > L-ROSTER-MEMBER-COUNT.
007170     CLOSE STATE-FILE.
007180 3200-RESAVE-ON-BROKEN-STREAK-EXIT.
007190     EXIT.
007200 
007210*    2013-11-04  LKO  REQ3619 - NOW CALLS MEMBER-LOG'S RESET-DAY
007220*                              ENTRY INSTEAD OF RE-TYPING ITS SET/
007230*                              MOVE STATEMENTS INLINE (THIS BODY WAS
007240*                              IDENTICAL TO 1950-CLEAR-ONE-MEMBER'S
007250*                              OLD BODY BEFORE THIS CHANGE - ONE
007260*                              MORE REASON THE RULE BELONGED IN
007270*                              MEMBER-LOG AND NOT HERE).
007280 3300-RESET-ONE-MEMBER.
007290     CALL "RESET-DAY" USING L-ROSTER-MEMBER(L-ROSTER-IDX).
007300 3300-RESET-ONE-MEMBER-EXIT.
007310     EXIT.
007320 
007330 END PROGRAM STRKMGR.
