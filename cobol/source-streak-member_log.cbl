000010*****************************************************************
000020* Author:        D. PELLETIER
000030* Installation:  MERIDIAN COLLEGE - ACADEMIC SUPPORT SYSTEMS
000040* Purpose:       Keeper of one study-group member's daily log
000050*                state.  Multi-entry subprogram - do not fall
000060*                into the main paragraph, call LOG-STUDY,
000070*                RESET-DAY or SET-HAS-LOGGED directly.
000080*
000090*                This program owns the RULES for what happens to
000100*                a single member's row of the roster on a given
000110*                calendar day.  STREAK-MANAGER owns the FILE and
000120*                the roster loop; it hands us one member area at
000130*                a time and we mutate it according to whichever
000140*                entry point was called.  Keeping the member-level
000150*                rules in one place means the duplicate-entry
000160*                check, the reset-for-next-day logic, and the
000170*                load-time override logic can never drift apart
000180*                from each other the way they would if each
000190*                caller re-typed the same MOVE/SET statements.
000200* Tectonics:     ./build.sh MBRLOG
000210*****************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.     MBRLOG.
000240 AUTHOR.         D. PELLETIER.
000250 INSTALLATION.   MERIDIAN COLLEGE - ACADEMIC SUPPORT SYSTEMS.
000260 DATE-WRITTEN.   1988-04-11.
000270 DATE-COMPILED.  1988-04-11.
000280 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000290*****************************************************************
000300*    MAINTENANCE LOG
000310*    ---------------
000320*    DATE        INIT  TICKET   DESCRIPTION
000330*    ----------  ----  -------  ----------------------------------
000340*    1988-04-11  DAP   ------   ORIGINAL PROGRAM - STUDY GROUP
000350*                              TRACKER PROJECT.  WRITTEN AS A
000360*                              SEPARATE SUBPROGRAM SO THE MEMBER-
000370*                              LEVEL RULES COULD BE UNIT TESTED
000380*                              APART FROM THE STATE-FILE I/O.
000390*    1988-04-19  DAP   REQ4391  FIXED A TYPO IN THE DUPLICATE-
000400*                              ENTRY DISPLAY TEXT ("ALREADY LOGED"
000410*                              SHOULD READ "ALREADY LOGGED").
000420*    1988-06-02  DAP   REQ4390  RETURN-CODE / MESSAGE AREA ADDED
000430*                              SO DUPLICATE ENTRIES ARE REPORTED
000440*                              BACK TO THE DRIVER, NOT ABENDED.
000450*                              PRIOR TO THIS FIX A SECOND LOG-STUDY
000460*                              CALL FOR THE SAME MEMBER ON THE SAME
000470*                              DAY WOULD DISPLAY AN UNHANDLED ERROR
000480*                              AND FALL THROUGH TO THE NEXT MEMBER
000490*                              WITH THE FIRST ENTRY'S HOURS INTACT.
000500*    1991-09-30  DAP   REQ4412  HOURS AND CONCEPTS NOW CARRIED ON
000510*                              THE LOG-STUDY CALL, NOT JUST THE
000520*                              LOGGED FLAG - TUTORING OFFICE WANTS
000530*                              WEEKLY TOTALS, NOT JUST A HEAD COUNT.
000540*    1994-06-02  WFH   REQ6031  ADDED SET-HAS-LOGGED ENTRY FOR THE
000550*                              STREAK-MANAGER LOAD PATH, SO A BAD
000560*                              STATE-FILE LINE CAN FORCE A MEMBER
000570*                              BACK TO NOT-LOGGED WITHOUT DUPLICATE
000580*                              CHECKING.  THIS ENTRY DOES NOT CARE
000590*                              WHETHER THE MEMBER WAS ALREADY
000600*                              MARKED LOGGED - IT IS AN OVERRIDE,
000610*                              NOT A LOG-STUDY CALL.
000620*    1996-08-08  RTK   REQ7788  MEMBER LAYOUT MOVED TO SHARED
000630*                              LINKAGE COPYBOOK FOR REUSE BY THE
000640*                              DRIVER AND STREAK-MANAGER, SO ALL
000650*                              THREE PROGRAMS AGREE ON ONE FIELD
000660*                              LIST WITHOUT COPY-PASTE DRIFT.
000670*    1999-02-08  RTK   REQ9902  Y2K SWEEP - PROGRAM CARRIES NO
000680*                              DATE FIELDS OF ITS OWN, NO CHANGE
000690*                              REQUIRED.  SEE STREAK-MANAGER'S LOG
000700*                              FOR THE ACTUAL CENTURY-WINDOW FIX.
000710*    2001-05-21  LKO   REQ1140  RESET-DAY ENTRY ADDED FOR END-OF-
000720*                              DAY MEMBER CLEAR, REPLACING THE
000730*                              DRIVER'S OWN INLINE RESET LOGIC -
000740*                              THE DRIVER WAS ZEROING HOURS BUT
000750*                              FORGETTING CONCEPTS ON ONE CODE PATH.
000760*    2004-10-13  LKO   REQ2205  HOURS/CONCEPTS NOW CLASS-CHECKED
000770*                              BEFORE STORAGE - BAD DATA FROM A
000780*                              CALLER NO LONGER CORRUPTS THE ROW.
000790*    2013-11-04  LKO   REQ3619  STREAK-MANAGER NOW CALLS THIS
000800*                              PROGRAM'S RESET-DAY AND SET-HAS-
000810*                              LOGGED ENTRIES DIRECTLY AT LOAD AND
000820*                              EVALUATE-DAY TIME INSTEAD OF RE-
000830*                              TYPING THE SAME MOVE/SET STATEMENTS
000840*                              INLINE - AUDIT FLAGGED THE INLINE
000850*                              COPIES AS A DRIFT RISK SINCE THIS
000860*                              PROGRAM ALREADY OWNED THE RULE.
000870*****************************************************************
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SOURCE-COMPUTER.  IBM-4381.
000910 OBJECT-COMPUTER.  IBM-4381.
000920*    STANDARD SHOP SPECIAL-NAMES BLOCK - C01 FOR THE PRINTER
000930*    CHANNEL, THE NUMERIC CLASS TEST USED BELOW, AND THE UPSI-0
000940*    RERUN SWITCH CARRIED FOR CONSISTENCY WITH THE OTHER TWO
000950*    PROGRAMS IN THIS RUN (THIS PROGRAM DOES NOT ITSELF TEST IT).
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM
000980     CLASS WS-NUMERIC-CLASS IS "0" THRU "9"
000990     UPSI-0 IS WS-RERUN-SWITCH
001000         ON STATUS IS WS-RERUN-REQUESTED
001010         OFF STATUS IS WS-RERUN-NOT-REQUESTED.
001020 INPUT-OUTPUT SECTION.
001030*    NO FILES OF ITS OWN - THIS PROGRAM WORKS ENTIRELY AGAINST
001040*    THE MEMBER AREA HANDED IN BY THE CALLER.
001050*****************************************************************
001060 DATA DIVISION.
001070 WORKING-STORAGE SECTION.
001080 
001090*    RUN-LIFE CALL COUNTER, CARRIED FOR THE SAME REASON THE
001100*    OTHER TWO PROGRAMS CARRY ONE - A CHEAP SANITY CHECK WHEN
001110*    SOMETHING LOOKS WRONG AT MONTH END AND SUPPORT WANTS TO
001120*    KNOW HOW MANY TIMES THIS PROGRAM ACTUALLY RAN.
001130 77  WS-CALL-COUNT                    PIC 9(04)  COMP VALUE 0.
001140 
001150*    RESULT SWITCH FOR THE LOG-STUDY ENTRY.  KEPT AS A ONE-DIGIT
001160*    NUMERIC SO THE 88-LEVELS READ NATURALLY, WITH AN ALPHA
001170*    REDEFINITION BELOW FOR THE RARE CASE SUPPORT WANTS TO
001180*    DISPLAY THE RAW SWITCH VALUE DURING A WALKTHROUGH.
001190 01  WS-LOG-RESULT-SW                 PIC 9      VALUE 0.
001200     88  WS-LOG-RESULT-OK                     VALUE 0.
001210     88  WS-LOG-RESULT-DUPLICATE              VALUE 1.
001220 
001230 01  WS-LOG-RESULT-ALPHA REDEFINES WS-LOG-RESULT-SW
001240                                      PIC X(01).
001250 
001260*****************************************************************
001270*    2004-10-13  LKO  REQ2205 - CLASS-CHECK AREAS FOR HOURS AND
001280*                              CONCEPTS PASSED IN ON LOG-STUDY.
001290*                              A CALLER PASSING SPACES OR AN
001300*                              ALPHA VALUE (SEEN ONCE FROM A BAD
001310*                              TEST HARNESS) USED TO BLOW UP THE
001320*                              MOVE TO THE PACKED ROSTER FIELD.
001330*****************************************************************
001340 01  WS-HOURS-CHECK-AREA              PIC X(02)  VALUE SPACES.
001350 01  WS-HOURS-CHECK-NUM REDEFINES WS-HOURS-CHECK-AREA
001360                                      PIC 9(02).
001370 
001380 01  WS-CONCEPTS-CHECK-AREA           PIC X(02)  VALUE SPACES.
001390 01  WS-CONCEPTS-CHECK-NUM REDEFINES WS-CONCEPTS-CHECK-AREA
001400                                      PIC 9(02).
001410 
001420 LINKAGE SECTION.
001430 
001440*    ONE MEMBER'S ROW.  SHARED WITH THE DRIVER'S LOCAL-STORAGE
001450*    COPY AND STREAK-MANAGER'S ROSTER-TABLE ENTRY - ALL THREE
001460*    PROGRAMS AGREE ON THIS LAYOUT BYTE FOR BYTE.
001470     COPY "copybooks/linkage_section/l_member.cpy".
001480 
001490*    HOURS AND CONCEPTS AS PASSED ON THE LOG-STUDY CALL, BEFORE
001500*    THE CLASS CHECK ABOVE HAS HAD A CHANCE TO LOOK AT THEM.
001510 01  L-LOG-HOURS                      PIC 9(02).
001520 01  L-LOG-CONCEPTS                   PIC 9(02).
001530 
001540*    OVERRIDE VALUE FOR SET-HAS-LOGGED - 'Y' TO FORCE THE MEMBER
001550*    LOGGED, 'N' TO FORCE THEM NOT LOGGED (AND ZERO THE TOTALS).
001560 01  L-SET-FLAG-VALUE                 PIC X(01).
001570     88  L-SET-FLAG-TRUE                      VALUE 'Y'.
001580     88  L-SET-FLAG-FALSE                     VALUE 'N'.
001590 
001600*****************************************************************
001610 PROCEDURE DIVISION USING L-MEMBER.
001620 
001630*    SAFETY NET ONLY.  NOBODY SHOULD EVER CALL "MBRLOG" BY
001640*    PROGRAM NAME - THE THREE ENTRY POINTS BELOW ARE THE REAL
001650*    INTERFACE.  IF WE LAND HERE, SOME CALLER HAS A TYPO.
001660 0000-MAIN-PROCEDURE.
001670     DISPLAY "MBRLOG:: ERROR - THIS PROGRAM MUST BE CALLED VIA ONE"
001680     DISPLAY "MBRLOG:: OF ITS NAMED ENTRY POINTS, NOT DIRECTLY."
001690     GOBACK.
001700 
001710*****************************************************************
001720*    LOG-STUDY - CALLED BY THE DRIVER ONCE PER TODAY'S-ENTRY.
001730*    REJECTS A SECOND CALL FOR THE SAME MEMBER ON THE SAME DAY
001740*    RATHER THAN OVERWRITING THE FIRST ENTRY'S HOURS/CONCEPTS.
001750*    1988-06-02  DAP  REQ4390 - DUPLICATE ENTRY REPORTED, NOT
001760*                              ABENDED.
001770*    2004-10-13  LKO  REQ2205 - CLASS-CHECK ON HOURS/CONCEPTS.
001780*****************************************************************
001790 ENTRY "LOG-STUDY" USING L-MEMBER
001800                         L-LOG-HOURS
001810                         L-LOG-CONCEPTS
001820                         L-MEMBER-RETURN-CODE
001830                         L-MEMBER-ERROR-MESSAGE.
001840 
001850*    START CLEAN EVERY CALL - THE CALLER MAY BE REUSING THE
001860*    SAME RETURN-CODE/MESSAGE AREA ACROSS SEVERAL MEMBERS.
001870 1000-LOG-STUDY-ENTRY.
001880     SET WS-LOG-RESULT-OK TO TRUE.
001890     MOVE SPACES TO L-MEMBER-ERROR-MESSAGE.
001900     ADD 1 TO WS-CALL-COUNT.
001910 
001920     IF L-MEMBER-HAS-LOGGED
001930*        ALREADY LOGGED TODAY - REJECT AND LEAVE THE ROW ALONE.
001940         SET WS-LOG-RESULT-DUPLICATE TO TRUE
001950         STRING "User " DELIMITED BY SIZE
001960                L-MEMBER-USERNAME DELIMITED BY SPACE
001970                " has already logged today!" DELIMITED BY SIZE
001980                INTO L-MEMBER-ERROR-MESSAGE
001990     ELSE
002000*        FIRST ENTRY OF THE DAY FOR THIS MEMBER - CLASS-CHECK
002010*        THE INCOMING HOURS/CONCEPTS BEFORE TRUSTING THEM.
002020         MOVE L-LOG-HOURS TO WS-HOURS-CHECK-AREA
002030         MOVE L-LOG-CONCEPTS TO WS-CONCEPTS-CHECK-AREA
002040         SET L-MEMBER-HAS-LOGGED TO TRUE
002050         IF WS-HOURS-CHECK-AREA IS WS-NUMERIC-CLASS
002060                 AND WS-CONCEPTS-CHECK-AREA IS WS-NUMERIC-CLASS
002070             MOVE L-LOG-HOURS TO L-MEMBER-TODAYS-HOURS
002080             MOVE L-LOG-CONCEPTS TO L-MEMBER-TODAYS-CONCEPTS
002090         ELSE
002100*            BAD DATA FROM THE CALLER - LOG THE MEMBER AS HAVING
002110*            LOGGED (THE STREAK STILL COUNTS THEM) BUT DO NOT
002120*            TRUST THE HOUR/CONCEPT COUNTS THEMSELVES.
002130             MOVE 0 TO L-MEMBER-TODAYS-HOURS
002140             MOVE 0 TO L-MEMBER-TODAYS-CONCEPTS
002150         END-IF
002160     END-IF.
002170 
002180*    TRANSLATE THE INTERNAL RESULT SWITCH TO THE CALLER'S
002190*    RETURN-CODE 88-LEVELS AND GO HOME.
002200 1000-LOG-STUDY-ENTRY-EXIT.
002210     IF WS-LOG-RESULT-DUPLICATE
002220         SET L-MEMBER-RETURN-CODE-DUPLICATE TO TRUE
002230     ELSE
002240         SET L-MEMBER-RETURN-CODE-OK TO TRUE.
002250     GOBACK.
002260 
002270*****************************************************************
002280*    RESET-DAY - CALLED BY STREAK-MANAGER AT THE END OF A
002290*    SUCCESSFUL EVALUATE-DAY (ALL MEMBERS LOGGED) TO CLEAR EVERY
002300*    MEMBER BACK TO NOT-LOGGED FOR TOMORROW, AND ALSO AT LOAD
002310*    TIME WHEN THE STATE FILE IS MISSING OR UNREADABLE.
002320*    2001-05-21  LKO  REQ1140 - END-OF-DAY MEMBER CLEAR.
002330*****************************************************************
002340 ENTRY "RESET-DAY" USING L-MEMBER.
002350 
002360 2000-RESET-DAY-ENTRY.
002370     SET L-MEMBER-NOT-LOGGED TO TRUE.
002380     MOVE 0 TO L-MEMBER-TODAYS-HOURS.
002390     MOVE 0 TO L-MEMBER-TODAYS-CONCEPTS.
002400     ADD 1 TO WS-CALL-COUNT.
002410     GOBACK.
002420 
002430*****************************************************************
002440*    SET-HAS-LOGGED - CALLED BY STREAK-MANAGER WHILE LOADING THE
002450*    STATE FILE TO APPLY YESTERDAY'S true/false FLAG TO A MATCHED
002460*    MEMBER, WITHOUT RUNNING THE LOG-STUDY DUPLICATE CHECK (THE
002470*    FLAG BEING LOADED IS HISTORY, NOT A NEW LOG ENTRY).
002480*    1994-06-02  WFH  REQ6031 - FORCE FLAG WITHOUT DUPLICATE
002490*                              CHECK, FOR THE STREAK-MANAGER LOAD.
002500*****************************************************************
002510 ENTRY "SET-HAS-LOGGED" USING L-MEMBER
002520                              L-SET-FLAG-VALUE.
002530 
002540 3000-SET-HAS-LOGGED-ENTRY.
002550     ADD 1 TO WS-CALL-COUNT.
002560     IF L-SET-FLAG-TRUE
002570         SET L-MEMBER-HAS-LOGGED TO TRUE
002580     ELSE
002590*        FORCED NOT-LOGGED - ZERO THE TOTALS SO A STALE HOUR OR
002600*        CONCEPT COUNT FROM A PRIOR RUN NEVER SURVIVES A RELOAD.
002610         SET L-MEMBER-NOT-LOGGED TO TRUE
002620         MOVE 0 TO L-MEMBER-TODAYS-HOURS
002630         MOVE 0 TO L-MEMBER-TODAYS-CONCEPTS.
002640     GOBACK.
002650 
002660*    NO FURTHER ENTRY POINTS.  ADD NEW MEMBER-LEVEL RULES HERE,
002670*    NOT AS INLINE LOGIC IN A CALLING PROGRAM.
002680 END PROGRAM MBRLOG.
